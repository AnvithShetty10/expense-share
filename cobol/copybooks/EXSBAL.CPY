000100******************************************************************
000200*    MEMBER:   EXSBAL
000300*    FRAGMENT: EXS-BAL-ENTRY (NO 01-LEVEL HEADER - SEE BELOW)
000400*    AUTHOR:   D. WHITFIELD
000500*    INSTALLATION: EXPENSE SHARE SYSTEMS - BATCH DEVELOPMENT
000600*    DATE WRITTEN: 05/11/1987
000700*    DATE COMPILED: 05/11/1987
000800*    SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000900*----------------------------------------------------------------*
001000*    BALANCE WORKING RECORD - ONE PER NONZERO (SUBJECT,
001100*    COUNTERPARTY) PAIR AFTER THE BALANCE ENGINE HAS RUN.  NOT
001200*    CARRIED ON A FLAT FILE OF ITS OWN - EXS200 COPIES THIS
001300*    MEMBER DIRECTLY UNDER ITS WS-BAL-ENTRY OCCURS CLAUSE SO THE
001400*    TABLE ROW LAYOUT AND THIS RECORD CAN NEVER DRIFT APART.
001500*    POSITIVE AMOUNT MEANS THE COUNTERPARTY OWES THE SUBJECT;
001600*    NEGATIVE MEANS THE SUBJECT OWES THE COUNTERPARTY.
001700*----------------------------------------------------------------*
001800*    THIS MEMBER CARRIES NO 01-LEVEL HEADER.  IT IS WRITTEN AS A
001900*    TABLE-ENTRY FRAGMENT, STARTING AT THE 10 LEVEL, SO IT CAN BE
002000*    COPIED DIRECTLY UNDERNEATH A 05-LEVEL OCCURS CLAUSE IN THE
002100*    CALLING PROGRAM'S WORKING STORAGE.  DO NOT COPY THIS MEMBER
002200*    AT THE 01 LEVEL - IT WILL NOT COMPILE THERE.
002300*----------------------------------------------------------------*
002400*    CHANGE LOG
002500*    DATE     BY   REQUEST    DESCRIPTION
002600*    -------- ---- ---------- ------------------------------------
002700*    05/11/87 DPW  INIT-0004  ORIGINAL COPY MEMBER.
002800*    06/14/91 DPW  CR-0233    ADDED EXS-BAL-DIRECTION-ALT-AREA
002900*                             REDEFINE FOR THE REPORT BUILDER'S
003000*                             "OWES YOU" / "YOU OWE" TAG LOGIC.
003100*    09/03/98 LMH  Y2K-0012   Y2K REVIEW - NO DATE FIELDS ON THIS
003200*                             RECORD, NO CHANGE REQUIRED.
003300*    05/18/00 TJR  CR-0492    CLEANUP OF COMMENT BLOCK SPACING.
003400*    03/14/01 JKP  CR-0533    DROPPED THE 01-LEVEL HEADER AND
003500*                             RENUMBERED THE SUBORDINATE FIELDS
003600*                             SO EXS200 COULD COPY THIS MEMBER
003700*                             DIRECTLY INTO ITS WS-BAL-TABLE
003800*                             OCCURS ENTRY INSTEAD OF CARRYING A
003900*                             SEPARATE HAND-BUILT LAYOUT THAT HAD
004000*                             DRIFTED OUT OF STEP WITH THIS ONE.
004100*                             FIELD NAMES AND PICTURES UNCHANGED.
004200******************************************************************
004300     10  EXS-BAL-USER-ID               PIC 9(06).
004400     10  EXS-BAL-OTHER-ID              PIC 9(06).
004500     10  EXS-BAL-AMOUNT-AREA.
004600         15  EXS-BAL-AMOUNT            PIC S9(10)V99
004700                                       SIGN TRAILING SEPARATE.
004800     10  EXS-BAL-DIRECTION-ALT-AREA REDEFINES
004900                     EXS-BAL-AMOUNT-AREA.
005000         15  EXS-BAL-MAGNITUDE-AT      PIC 9(10)V99.
005100         15  EXS-BAL-SIGN-CD           PIC X(01).
005200             88  EXS-BAL-OTHER-OWES-SUBJECT   VALUE '+'.
005300             88  EXS-BAL-SUBJECT-OWES-OTHER   VALUE '-'.
005400     10  FILLER                        PIC X(06).
