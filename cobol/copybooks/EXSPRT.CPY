000100******************************************************************
000110*    MEMBER:   EXSPRT
000120*    RECORD:   EXS-PARTICIPANT-RECORD
000130*    AUTHOR:   R. KELSO
000140*    INSTALLATION: EXPENSE SHARE SYSTEMS - BATCH DEVELOPMENT
000150*    DATE WRITTEN: 04/29/1987
000160*    DATE COMPILED: 04/29/1987
000170*    SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000180*----------------------------------------------------------------*
000190*    PARTICIPANT RECORD - ONE PER (EXPENSE, USER) PAIR.  THIS
000200*    MEMBER IS THE RAW INPUT LAYOUT ONLY - IT IS COPIED INTO
000210*    EXS100'S PARTICIPANTS-FILE FD (SORTED BY EXS-PRT-EXP-ID,
000220*    GROUPED PER EXPENSE) AND NOWHERE ELSE.
000230*----------------------------------------------------------------*
000240*    THE SETTLED-PARTICIPANT OUTPUT OF EXS100 (AND EXS200'S READ
000250*    OF THAT SAME FILE) DOES NOT COPY THIS MEMBER - IT HAND-ROLLS
000260*    ITS OWN FD-SETTLED-PART-RECORD / FD-STL- LAYOUT IN BOTH
000270*    PROGRAMS, BECAUSE A PROGRAM CANNOT COPY THE SAME RECORD NAME
000280*    INTO TWO DIFFERENT FDS - EXS100 ALREADY HAS AN
000290*    EXS-PARTICIPANT-RECORD FOR PARTICIPANTS-FILE, SO ITS
000300*    SETTLED-PARTS-FILE FD CANNOT ALSO BE AN EXS-PARTICIPANT-
000310*    RECORD WITHOUT A DUPLICATE DATA NAME.  THE TWO LAYOUTS
000320*    HAPPEN TO CARRY THE SAME LEADING FIELDS (EXP-ID, USER-ID,
000330*    AMT-PAID, AMT-OWED, PCT) BY CONVENTION, NOT BY COPYBOOK
000340*    SHARING - A CHANGE TO ONE MUST BE MADE BY HAND TO THE OTHER.
000350*----------------------------------------------------------------*
000360*    CHANGE LOG
000370*    DATE     BY   REQUEST    DESCRIPTION
000380*    -------- ---- ---------- ------------------------------------
000390*    04/29/87 RK   INIT-0003  ORIGINAL COPY MEMBER.
000400*    11/02/89 RK   CR-0114    ADOPTED SIGN TRAILING SEPARATE ON
000410*                             ALL MONEY/PERCENT FIELDS, MATCHING
000420*                             THE CASH-MOVEMENT COPY MEMBER.
000430*    09/03/98 LMH  Y2K-0011   Y2K REVIEW - NO DATE FIELDS ON THIS
000440*                             RECORD, NO CHANGE REQUIRED.
000450*    05/18/00 TJR  CR-0491    CLEANUP OF COMMENT BLOCK SPACING.
000460*    03/21/01 JKP  CR-0542    REMOVED THE EXS-PRT-NET-CONTRIB-ALT-
000470*                             AREA REDEFINE ADDED BY CR-0233 -
000480*                             NEVER ACTUALLY WIRED INTO THE
000490*                             BALANCE ENGINE, WHICH COMPUTES NET
000500*                             CONTRIBUTION FRESH INTO ITS OWN
000510*                             WS-ENG-CONTRIB SCRATCH FIELD
000520*                             INSTEAD.  ALSO CORRECTED THIS
000530*                             HEADER, WHICH WRONGLY CLAIMED THIS
000540*                             MEMBER WAS SHARED BY THE SETTLED-
000550*                             PARTICIPANT OUTPUT - IT NEVER WAS.
000560******************************************************************
000570 01  EXS-PARTICIPANT-RECORD.
000580     05  EXS-PRT-EXP-ID                PIC 9(06).
000590     05  EXS-PRT-USER-ID               PIC 9(06).
000600     05  EXS-PRT-SETTLE-AREA.
000610         10  EXS-PRT-AMT-PAID          PIC S9(10)V99
000620                                       SIGN TRAILING SEPARATE.
000630         10  EXS-PRT-AMT-OWED          PIC S9(10)V99
000640                                       SIGN TRAILING SEPARATE.
000650         10  EXS-PRT-PCT               PIC S9(03)V99
000660                                       SIGN TRAILING SEPARATE.
000670     05  FILLER                        PIC X(09).
