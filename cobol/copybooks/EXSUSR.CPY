000100******************************************************************
000200*    MEMBER:   EXSUSR
000300*    RECORD:   EXS-USER-MASTER-RECORD
000400*    AUTHOR:   R. KELSO
000500*    INSTALLATION: EXPENSE SHARE SYSTEMS - BATCH DEVELOPMENT
000600*    DATE WRITTEN: 04/09/1987
000700*    DATE COMPILED: 04/09/1987
000800*    SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000900*----------------------------------------------------------------*
001000*    USER MASTER RECORD - ONE PER REGISTERED USER OF THE
001100*    EXPENSE-SHARE LEDGER.  CARRIED IN THE USERS FILE, SORTED
001200*    ASCENDING BY EXS-USER-ID, AND LOADED WHOLE INTO A WORKING-
001300*    STORAGE TABLE BY EXS100 AND EXS200 FOR BINARY-SEARCH LOOKUP.
001400*----------------------------------------------------------------*
001500*    CHANGE LOG
001600*    DATE     BY   REQUEST    DESCRIPTION
001700*    -------- ---- ---------- ------------------------------------
001800*    04/09/87 RK   INIT-0001  ORIGINAL COPY MEMBER.
001900*    11/02/89 RK   CR-0114    ADDED EXS-USER-ACTIVE-CD INDICATOR.
002000*    06/14/91 DPW  CR-0233    WIDENED EXS-USER-FULL-NAME TO X(30)
002100*                             PER FINANCE DEPT REQUEST.
002200*    02/27/96 LMH  CR-0401    PADDED RECORD TO 105 BYTES FOR
002300*                             FUTURE-USE RESERVE AREA.
002400*    09/03/98 LMH  Y2K-0009   Y2K REVIEW - NO DATE FIELDS ON THIS
002500*                             RECORD, NO CHANGE REQUIRED.
002600*    05/18/00 TJR  CR-0488    CLEANUP OF COMMENT BLOCK SPACING.
002700******************************************************************
002800 01  EXS-USER-MASTER-RECORD.
002900     05  EXS-USER-ID                   PIC 9(06).
003000     05  EXS-USER-NAME                 PIC X(20).
003100     05  EXS-USER-EMAIL                PIC X(40).
003200     05  EXS-USER-FULL-NAME            PIC X(30).
003300     05  EXS-USER-ACTIVE-CD            PIC X(01).
003400         88  EXS-USER-IS-ACTIVE            VALUE 'Y'.
003500         88  EXS-USER-IS-INACTIVE          VALUE 'N'.
003600     05  FILLER                        PIC X(08).
