000100******************************************************************
000200*    MEMBER:   EXSEXP
000300*    RECORD:   EXS-EXPENSE-RECORD
000400*    AUTHOR:   R. KELSO
000500*    INSTALLATION: EXPENSE SHARE SYSTEMS - BATCH DEVELOPMENT
000600*    DATE WRITTEN: 04/22/1987
000700*    DATE COMPILED: 04/22/1987
000800*    SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000900*----------------------------------------------------------------*
001000*    EXPENSE RECORD - ONE PER EXPENSE ENTERED AGAINST THE LEDGER.
001100*    CARRIED IN THE EXPENSES FILE, SORTED ASCENDING BY EXS-EXP-ID.
001200*    EXS-EXP-SPLIT-TYPE-CD SELECTS THE SPLIT CALCULATOR THAT
001300*    EXS100 DISPATCHES TO FOR THIS EXPENSE'S PARTICIPANT SET.
001400*----------------------------------------------------------------*
001500*    CHANGE LOG
001600*    DATE     BY   REQUEST    DESCRIPTION
001700*    -------- ---- ---------- ------------------------------------
001800*    04/22/87 RK   INIT-0002  ORIGINAL COPY MEMBER.
001900*    08/30/90 DPW  CR-0241    ADDED EXS-EXP-CURRENCY, DEFAULTS TO
002000*                             'INR' AT CAPTURE TIME.
002100*    03/05/93 DPW  CR-0309    ADDED DATE BREAKDOWN REDEFINE FOR
002200*                             THE AGING REPORT WORK (RETIRED).
002300*    11/19/96 DPW  CR-0362    ADDED SIGN TRAILING SEPARATE ON
002400*                             EXS-EXP-TOTAL-AMT TO MATCH THE
002500*                             CASH-MOVEMENT COPY MEMBER STANDARD.
002600*    09/03/98 LMH  Y2K-0010   REVIEWED EXS-EXP-DATE - ALREADY
002700*                             FULL 4-DIGIT YEAR, NO CHANGE NEEDED.
002800*    05/18/00 TJR  CR-0490    CLEANUP OF COMMENT BLOCK SPACING.
002900******************************************************************
003000 01  EXS-EXPENSE-RECORD.
003100     05  EXS-EXP-ID                    PIC 9(06).
003200     05  EXS-EXP-DESC                  PIC X(30).
003300     05  EXS-EXP-TOTAL-AMT             PIC S9(10)V99
003400                                       SIGN TRAILING SEPARATE.
003500     05  EXS-EXP-CURRENCY              PIC X(03).
003600     05  EXS-EXP-DATE-AREA.
003700         10  EXS-EXP-DATE              PIC 9(08).
003800     05  EXS-EXP-DATE-BRKDN-AREA REDEFINES
003900                     EXS-EXP-DATE-AREA.
004000         10  EXS-EXP-DATE-YYYY         PIC 9(04).
004100         10  EXS-EXP-DATE-MM           PIC 9(02).
004200         10  EXS-EXP-DATE-DD           PIC 9(02).
004300     05  EXS-EXP-CREATED-BY            PIC 9(06).
004400     05  EXS-EXP-GROUP-NAME            PIC X(20).
004500     05  EXS-EXP-GROUP-ALT-AREA REDEFINES
004600                     EXS-EXP-GROUP-NAME.
004700         10  EXS-EXP-GROUP-SHORT-NM    PIC X(10).
004800         10  EXS-EXP-GROUP-RESERVED    PIC X(10).
004900     05  EXS-EXP-SPLIT-TYPE-CD         PIC X(01).
005000         88  EXS-EXP-SPLIT-EQUAL           VALUE 'E'.
005100         88  EXS-EXP-SPLIT-PERCENTAGE      VALUE 'P'.
005200         88  EXS-EXP-SPLIT-MANUAL          VALUE 'M'.
005300     05  FILLER                        PIC X(04).
