000100******************************************************************
000200*    MEMBER:   EXSSUM
000300*    RECORD:   EXS-SUMMARY-RECORD
000400*    AUTHOR:   D. WHITFIELD
000500*    INSTALLATION: EXPENSE SHARE SYSTEMS - BATCH DEVELOPMENT
000600*    DATE WRITTEN: 05/11/1987
000700*    DATE COMPILED: 05/11/1987
000800*    SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000900*----------------------------------------------------------------*
001000*    SUMMARY WORKING RECORD - ONE PER USER, ROLLING UP THAT
001100*    USER'S PAIRWISE BALANCES FROM THE EXS-BAL-TABLE.  NOT
001200*    CARRIED ON A FLAT FILE OF ITS OWN - EXS200 BUILDS ONE OF
001300*    THESE PER USER IN 2500-SUMMARIZE-USER AND PRINTS IT AS THE
001400*    USER FOOTER ON THE BALANCE REPORT.
001500*----------------------------------------------------------------*
001600*    CHANGE LOG
001700*    DATE     BY   REQUEST    DESCRIPTION
001800*    -------- ---- ---------- ------------------------------------
001900*    05/11/87 DPW  INIT-0005  ORIGINAL COPY MEMBER.
002000*    06/14/91 DPW  CR-0233    ADDED EXS-SUM-COUNT-ALT-AREA
002100*                             REDEFINE FOR THE GRAND-TOTALS LINE.
002200*    09/03/98 LMH  Y2K-0013   Y2K REVIEW - NO DATE FIELDS ON THIS
002300*                             RECORD, NO CHANGE REQUIRED.
002400*    05/18/00 TJR  CR-0493    CLEANUP OF COMMENT BLOCK SPACING.
002450*    03/14/01 JKP  CR-0534    EXS200'S WS-SUMMARY-WORK-AREA NOW
002460*                             COPIES THIS MEMBER DIRECTLY INSTEAD
002470*                             OF CARRYING A HAND-DUPLICATED
002480*                             WS-SUM- LAYOUT.  FIELD NAMES AND
002490*                             PICTURES UNCHANGED; CALLERS NOW
002495*                             REFERENCE EXS-SUM- NAMES DIRECTLY.
002500******************************************************************
002600 01  EXS-SUMMARY-RECORD.
002700     05  EXS-SUM-USER-ID               PIC 9(06).
002800     05  EXS-SUM-OWED-TO-YOU           PIC S9(10)V99
002900                                       SIGN TRAILING SEPARATE.
003000     05  EXS-SUM-YOU-OWE               PIC S9(10)V99
003100                                       SIGN TRAILING SEPARATE.
003200     05  EXS-SUM-OVERALL               PIC S9(10)V99
003300                                       SIGN TRAILING SEPARATE.
003400     05  EXS-SUM-COUNT-AREA.
003500         10  EXS-SUM-CNT-OWE-YOU       PIC 9(04).
003600         10  EXS-SUM-CNT-YOU-OWE       PIC 9(04).
003700     05  EXS-SUM-COUNT-ALT-AREA REDEFINES
003800                     EXS-SUM-COUNT-AREA.
003900         10  EXS-SUM-CNT-TOTAL-CNTRPTY PIC 9(04).
004000         10  FILLER                    PIC X(04).
004100     05  FILLER                        PIC X(06).
