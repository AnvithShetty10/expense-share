000100******************************************************************
000200*    MEMBER:   EXSCTL
000300*    RECORD:   EXS-RUN-CONTROL-RECORD
000400*    AUTHOR:   R. KELSO
000500*    INSTALLATION: EXPENSE SHARE SYSTEMS - BATCH DEVELOPMENT
000600*    DATE WRITTEN: 05/20/1987
000700*    DATE COMPILED: 05/20/1987
000800*    SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000900*----------------------------------------------------------------*
001000*    RUN CONTROL RECORD - ONE RECORD WRITTEN BY EXS100 AT THE END
001100*    OF THE SPLIT/VALIDATE STEP, CARRIED ON THE RUN-CTL-FILE AND
001200*    READ BACK BY EXS200 SO THE GRAND-TOTALS LINE OF THE BALANCE
001300*    REPORT CAN SHOW EXPENSES PROCESSED/REJECTED AND THE SETTLED
001400*    AMOUNT WITHOUT EXS200 HAVING TO RE-READ THE EXPENSES FILE.
001500*----------------------------------------------------------------*
001600*    CHANGE LOG
001700*    DATE     BY   REQUEST    DESCRIPTION
001800*    -------- ---- ---------- ------------------------------------
001900*    05/20/87 RK   INIT-0006  ORIGINAL COPY MEMBER.
002000*    11/02/89 RK   CR-0115    ADDED EXS-CTL-RUN-DT-BRKDN-AREA
002100*                             REDEFINE SO THE REPORT HEADER CAN
002200*                             PICK UP YYYY/MM/DD SEPARATELY.
002300*    09/03/98 LMH  Y2K-0014   CONFIRMED EXS-CTL-RUN-DT IS ALREADY
002400*                             A FULL 4-DIGIT YEAR. NO CHANGE.
002500*    05/18/00 TJR  CR-0494    CLEANUP OF COMMENT BLOCK SPACING.
002600******************************************************************
002700 01  EXS-RUN-CONTROL-RECORD.
002800     05  EXS-CTL-RUN-DT-AREA.
002900         10  EXS-CTL-RUN-DT            PIC 9(08).
003000     05  EXS-CTL-RUN-DT-BRKDN-AREA REDEFINES
003100                     EXS-CTL-RUN-DT-AREA.
003200         10  EXS-CTL-RUN-YYYY          PIC 9(04).
003300         10  EXS-CTL-RUN-MM            PIC 9(02).
003400         10  EXS-CTL-RUN-DD            PIC 9(02).
003500     05  EXS-CTL-EXP-PROCESSED-CT      PIC 9(06).
003600     05  EXS-CTL-EXP-REJECTED-CT       PIC 9(06).
003700     05  EXS-CTL-SETTLED-AMT-TOTAL     PIC S9(12)V99
003800                                       SIGN TRAILING SEPARATE.
003900     05  FILLER                        PIC X(08).
