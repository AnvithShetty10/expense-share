000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. EXS100.
000150 AUTHOR. R. KELSO.
000160 INSTALLATION. EXPENSE SHARE SYSTEMS - BATCH DEVELOPMENT.
000170 DATE-WRITTEN. 06/15/1987.
000180 DATE-COMPILED. 06/15/1987.
000190 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000200******************************************************************
000210*    EXS100 - SPLIT CALCULATOR AND EXPENSE VALIDATOR.
000220*
000230*    STEP 1 OF THE EXPENSE-SHARE SETTLEMENT BATCH.  LOADS THE
000240*    USER MASTER INTO A WORKING-STORAGE TABLE, THEN READS THE
000250*    EXPENSES FILE AND, FOR EACH EXPENSE, ITS GROUP OF
000260*    PARTICIPANT RECORDS (PARTICIPANTS FILE IS SORTED BY
000270*    EXPENSE ID).  VALIDATES THAT EVERY PARTICIPANT USER ID IS
000280*    ON THE USER MASTER, DISPATCHES TO THE SPLIT CALCULATOR
000290*    NAMED BY THE EXPENSE'S SPLIT-TYPE CODE TO COMPUTE EACH
000300*    PARTICIPANT'S OWED AMOUNT, AND CHECKS THE RESULT AGAINST
000310*    THE EXPENSE TOTAL.  EXPENSES THAT FAIL ANY CHECK ARE
000320*    WRITTEN TO THE REJECT LOG AND DROPPED; EXPENSES THAT PASS
000330*    HAVE THEIR SETTLED PARTICIPANT RECORDS (WITH COMPUTED
000340*    AMT-OWED) WRITTEN TO THE SETTLED-PARTS FILE FOR STEP 2
000350*    (EXS200) TO PICK UP.  RUN TOTALS (EXPENSES PROCESSED,
000360*    REJECTED, AND TOTAL SETTLED AMOUNT) ARE WRITTEN TO THE
000370*    RUN CONTROL FILE FOR THE BALANCE REPORT'S GRAND TOTALS.
000380*----------------------------------------------------------------*
000390*    CHANGE LOG
000400*    DATE     BY   REQUEST    DESCRIPTION
000410*    -------- ---- ---------- ------------------------------------
000420*    06/15/87 RK   INIT-0007  ORIGINAL PROGRAM.
000430*    02/11/88 RK   CR-0098    CORRECTED LAST-PARTICIPANT RESIDUE
000440*                             ASSIGNMENT IN THE EQUAL SPLIT - WAS
000450*                             ADDING RESIDUE TO ENTRY (1) INSTEAD
000460*                             OF THE LAST ENTRY.
000470*    11/02/89 RK   CR-0114    RAISED WS-USER-TABLE TO 500 ENTRIES
000480*                             (WAS 250) - GROWTH IN REGISTERED
000490*                             USERS.
000500*    06/14/91 DPW  CR-0233    ADDED PERCENTAGE-SPLIT VALIDATION
000510*                             (SUM OF PERCENTAGES MUST BE 100
000520*                             WITHIN 0.01) PER FINANCE DEPT
000530*                             REQUEST.
000540*    03/05/93 DPW  CR-0309    RETIRED THE AGING-REPORT DATE
000550*                             BREAKOUT THAT USED TO RUN HERE -
000560*                             MOVED TO A SEPARATE JOB STEP, NOT
000570*                             PART OF THIS PROGRAM ANY LONGER.
000580*    11/19/96 DPW  CR-0362    EXS-EXP-TOTAL-AMT AND ALL MONEY
000590*                             FIELDS NOW CARRY SIGN TRAILING
000600*                             SEPARATE - ADJUSTED COMPUTE
000610*                             STATEMENTS ACCORDINGLY.
000620*    09/03/98 LMH  Y2K-0015   ADDED CENTURY WINDOW LOGIC ON THE
000630*                             TWO-DIGIT YEAR RETURNED BY ACCEPT
000640*                             FROM DATE - YEARS 00-49 WINDOW TO
000650*                             20XX, 50-99 WINDOW TO 19XX.
000660*    05/18/00 TJR  CR-0495    CLEANUP OF COMMENT BLOCK SPACING.
000670*                             NO LOGIC CHANGE.
000680*    03/14/01 JKP  CR-0535    EXPANDED PARAGRAPH-LEVEL COMMENTARY
000690*                             THROUGHOUT, INCLUDING WORKED DOLLAR
000700*                             EXAMPLES OVER THE THREE SPLIT
000710*                             CALCULATORS, TO MATCH THE LEVEL OF
000720*                             DETAIL EXS200 CARRIES FOR ITS
000730*                             BALANCE-ATTRIBUTION ARITHMETIC.  NO
000740*                             LOGIC CHANGE.
000750*    03/21/01 JKP  CR-0541    CORRECTED THE WS-SPL-BASE-AMT AND
000760*                             WS-SPL-RESIDUE-AMT FIELD COMMENTS IN
000770*                             WS-SPLIT-WORK-AREA, WHICH STILL SAID
000780*                             "FIRST PARTICIPANT" FROM AN EARLIER
000790*                             DRAFT - THE CODE AND THE 1410-SPLIT-
000800*                             EQUAL BANNER HAVE ALWAYS GIVEN THE
000810*                             RESIDUE TO THE LAST PARTICIPANT.  NO
000820*                             LOGIC CHANGE.
000830******************************************************************
000840******************************************************************
000850*    ENVIRONMENT DIVISION.
000860******************************************************************
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SOURCE-COMPUTER. IBM-370.
000900 OBJECT-COMPUTER. IBM-370.
000910*    C01 DRIVES TOP-OF-FORM - CARRIED HERE EVEN THOUGH THIS
000920*    PROGRAM OWNS NO PRINT FILE OF ITS OWN, AS HOUSE STANDARD.
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM.
000950 INPUT-OUTPUT SECTION.
000960*    THREE INPUT FILES (USERS, EXPENSES, PARTICIPANTS) AND THREE
000970*    OUTPUT FILES (SETTLED PARTICIPATIONS, REJECT LOG, RUN
000980*    CONTROL HAND-OFF) - ALL LINE SEQUENTIAL, NO INDEXED OR
000990*    RELATIVE FILES IN THIS PROGRAM.
001000 FILE-CONTROL.
001010     SELECT USERS-FILE ASSIGN TO "USERS"
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS WS-USERS-STATUS.
001040     SELECT EXPENSES-FILE ASSIGN TO "EXPENSES"
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS WS-EXPENSES-STATUS.
001070     SELECT PARTICIPANTS-FILE ASSIGN TO "PARTICIP"
001080         ORGANIZATION IS LINE SEQUENTIAL
001090         FILE STATUS IS WS-PARTICIP-STATUS.
001100     SELECT SETTLED-PARTS-FILE ASSIGN TO "SETTLPRT"
001110         ORGANIZATION IS LINE SEQUENTIAL
001120         FILE STATUS IS WS-SETTLED-STATUS.
001130     SELECT REJECT-LOG-FILE ASSIGN TO "REJLOG"
001140         ORGANIZATION IS LINE SEQUENTIAL
001150         FILE STATUS IS WS-REJECT-STATUS.
001160     SELECT RUN-CTL-FILE ASSIGN TO "RUNCTL"
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         FILE STATUS IS WS-RUNCTL-STATUS.
001190******************************************************************
001200 DATA DIVISION.
001210 FILE SECTION.
001220*    USER MASTER - SHARED COPY MEMBER WITH EXS200.
001230 FD  USERS-FILE.
001240 COPY EXSUSR.
001250*    EXPENSES-FILE - ONE RECORD PER EXPENSE, SORTED ASCENDING BY
001260*    EXS-EXP-ID, WHICH 1200-PROCESS-EXPENSES DEPENDS ON FOR THE
001270*    GROUPED PARTICIPANT READ BELOW.
001280 FD  EXPENSES-FILE.
001290 COPY EXSEXP.
001300*    PARTICIPANTS-FILE - ONE RECORD PER PARTICIPANT PER EXPENSE,
001310*    SORTED ASCENDING BY PART-EXP-ID SO EACH EXPENSE'S
001320*    PARTICIPANTS ARE CONSECUTIVE ON THE FILE - THE CONTROL-
001330*    BREAK IDIOM 1210 USES TO GROUP THEM.
001340 FD  PARTICIPANTS-FILE.
001350 COPY EXSPRT.
001360*    SETTLED-PARTS-FILE - THIS PROGRAM'S MAIN OUTPUT.  ONE RECORD
001370*    PER PARTICIPANT OF AN ACCEPTED EXPENSE, CARRYING THE
001380*    COMPUTED AMT-OWED FORWARD TO EXS200'S BALANCE ENGINE.
001390 FD  SETTLED-PARTS-FILE.
001400 01  FD-SETTLED-PART-RECORD.
001410     05  FD-STL-EXP-ID             PIC 9(06).
001420     05  FD-STL-USER-ID            PIC 9(06).
001430     05  FD-STL-AMT-PAID           PIC S9(10)V99
001440                                   SIGN TRAILING SEPARATE.
001450     05  FD-STL-AMT-OWED           PIC S9(10)V99
001460                                   SIGN TRAILING SEPARATE.
001470     05  FD-STL-PCT                PIC S9(03)V99
001480                                   SIGN TRAILING SEPARATE.
001490     05  FILLER                    PIC X(09).
001500*    REJECT-LOG-FILE - ONE RECORD PER EXPENSE THAT FAILED
001510*    VALIDATION, WITH A FREE-TEXT REASON FOR THE OPERATIONS DESK.
001520 FD  REJECT-LOG-FILE.
001530 01  FD-REJECT-RECORD.
001540     05  FD-REJ-EXP-ID             PIC 9(06).
001550     05  FD-REJ-REASON             PIC X(70).
001560     05  FILLER                    PIC X(04).
001570*    RUN-CTL-FILE - THE ONE-RECORD HAND-OFF WRITTEN AT THE END OF
001580*    THIS RUN FOR EXS200 TO READ BACK FOR ITS GRAND TOTALS.
001590 FD  RUN-CTL-FILE.
001600 COPY EXSCTL.
001610******************************************************************
001620 WORKING-STORAGE SECTION.
001630******************************************************************
001640*    FILE STATUS SWITCHES.
001650******************************************************************
001660*    EACH FILE STATUS IS CHECKED ONLY IMPLICITLY VIA THE AT END
001670*    CLAUSE ON ITS READ - THIS PROGRAM DOES NOT TEST FOR I/O
001680*    ERRORS BEYOND END OF FILE, CONSISTENT WITH THE REST OF THIS
001690*    SHOP'S BATCH SUITE, WHICH RELIES ON JCL-LEVEL ABEND HANDLING
001700*    FOR ANYTHING BEYOND A NORMAL END OF FILE CONDITION.
001710 01  WS-FILE-STATUS-AREA.
001720     05  WS-USERS-STATUS           PIC X(02).
001730     05  WS-EXPENSES-STATUS        PIC X(02).
001740     05  WS-PARTICIP-STATUS        PIC X(02).
001750     05  WS-SETTLED-STATUS         PIC X(02).
001760     05  WS-REJECT-STATUS          PIC X(02).
001770     05  WS-RUNCTL-STATUS          PIC X(02).
001780     05  FILLER                    PIC X(02).
001790******************************************************************
001800*    CONTROL SWITCHES.
001810******************************************************************
001820 01  WS-SWITCHES.
001830*        SET TRUE BY THE AT END CLAUSE ON EACH FILE'S READ -
001840*        THREE SEPARATE EOF SWITCHES BECAUSE THE THREE INPUT
001850*        FILES DO NOT REACH END OF FILE AT THE SAME TIME.
001860     05  WS-USERS-EOF-SW           PIC X(01) VALUE 'N'.
001870         88  WS-USERS-EOF              VALUE 'Y'.
001880     05  WS-EXP-EOF-SW             PIC X(01) VALUE 'N'.
001890         88  WS-EXP-EOF                VALUE 'Y'.
001900     05  WS-PART-EOF-SW            PIC X(01) VALUE 'N'.
001910         88  WS-PART-EOF               VALUE 'Y'.
001920*        RESET TO 'Y' AT THE TOP OF 1200-PROCESS-EXPENSES FOR
001930*        EVERY EXPENSE - EACH EXPENSE STARTS OUT PRESUMED GOOD
001940*        UNTIL SOME VALIDATION STEP PROVES OTHERWISE.
001950     05  WS-EXPENSE-VALID-SW       PIC X(01) VALUE 'Y'.
001960         88  WS-EXPENSE-IS-VALID       VALUE 'Y'.
001970         88  WS-EXPENSE-IS-INVALID     VALUE 'N'.
001980*        SET BY 1150-SEARCH-USER-TABLE, READ BY ITS CALLERS -
001990*        NOT AN EOF SWITCH, A FOUND/NOT-FOUND RESULT SWITCH.
002000     05  WS-USER-FOUND-SW          PIC X(01) VALUE 'N'.
002010         88  WS-USER-WAS-FOUND         VALUE 'Y'.
002020         88  WS-USER-WAS-NOT-FOUND     VALUE 'N'.
002030     05  FILLER                    PIC X(04).
002040******************************************************************
002050*    USER MASTER TABLE - LOADED ONCE, SEARCHED BY BINARY SEARCH.
002060*    500 ENTRIES IS THIS SHOP'S HOUSE CEILING ON ACTIVE USERS FOR
002070*    AN EXPENSE-SHARING GROUP RUN - SAME CEILING EXS200 USES SO
002080*    THE TWO PROGRAMS' MASTER TABLES NEVER DISAGREE ON CAPACITY.
002090*    THE USERS-FILE MUST ARRIVE SORTED ASCENDING ON USER-ID FOR
002100*    SEARCH ALL TO WORK - 1110-LOAD-USER-TABLE DOES NOT RE-SORT.
002110******************************************************************
002120 77  WS-USER-TBL-CT                PIC 9(04) COMP VALUE ZERO.
002130 01  WS-USER-TABLE.
002140     05  WS-USER-ENTRY OCCURS 500 TIMES
002150                       ASCENDING KEY IS WS-UT-USER-ID
002160                       INDEXED BY WS-UT-IDX.
002170         10  WS-UT-USER-ID         PIC 9(06).
002180         10  WS-UT-USER-NAME       PIC X(20).
002190         10  WS-UT-FULL-NAME       PIC X(30).
002200         10  WS-UT-ACTIVE-CD       PIC X(01).
002210         10  FILLER                PIC X(03).
002220     05  FILLER                    PIC X(04).
002230*    WORK AREA PASSED TO 1150-SEARCH-USER-TABLE - CALLER LOADS
002240*    WS-SEARCH-KEY, PARAGRAPH SETS WS-USER-FOUND-SW AND, WHEN
002250*    FOUND, WS-FOUND-USER-NAME FOR THE REJECT-LOG NARRATIVE.
002260 01  WS-SEARCH-WORK-AREA.
002270     05  WS-SEARCH-KEY             PIC 9(06).
002280     05  WS-FOUND-USER-NAME        PIC X(20).
002290     05  FILLER                    PIC X(06).
002300******************************************************************
002310*    EXPENSE PARTICIPANT WORK TABLE - ONE EXPENSE'S GROUP AT A
002320*    TIME, REBUILT FOR EACH EXPENSE READ.  60 PARTICIPANTS IS
002330*    COMFORTABLY ABOVE ANY GROUP DINNER OR TRIP SPLIT THIS SHOP
002340*    HAS EVER SEEN COME THROUGH - 1215-LOAD-ONE-PARTICIPANT DOES
002350*    NOT CHECK FOR OVERFLOW BEYOND THE SUBSCRIPT RANGE ITSELF.
002360******************************************************************
002370 77  WS-EPT-CT                     PIC 9(04) COMP VALUE ZERO.
002380 77  WS-EPT-IX                     PIC 9(04) COMP VALUE ZERO.
002390 01  WS-EXP-PART-TABLE.
002400     05  WS-EPT-ENTRY OCCURS 60 TIMES INDEXED BY WS-EPT-IDX.
002410         10  WS-EPT-USER-ID        PIC 9(06).
002420         10  WS-EPT-AMT-PAID       PIC S9(10)V99
002430                                   SIGN TRAILING SEPARATE.
002440         10  WS-EPT-AMT-OWED       PIC S9(10)V99
002450                                   SIGN TRAILING SEPARATE.
002460         10  WS-EPT-PCT            PIC S9(03)V99
002470                                   SIGN TRAILING SEPARATE.
002480         10  FILLER                PIC X(04).
002490     05  FILLER                    PIC X(04).
002500******************************************************************
002510*    READ-AHEAD HOLD AREA FOR THE PARTICIPANT GROUPED READ.  THE
002520*    PARTICIPANTS-FILE IS READ ONE RECORD AHEAD OF NEED SO THE
002530*    PROGRAM CAN TELL WHEN AN EXPENSE'S GROUP OF PARTICIPANTS HAS
002540*    ENDED - THE RECORD THAT TRIGGERS THE CONTROL BREAK IS HELD
002550*    HERE UNTIL THE NEXT EXPENSE IS READY TO CONSUME IT.
002560******************************************************************
002570 01  WS-HOLD-PARTICIPANT.
002580     05  WS-HLD-EXP-ID             PIC 9(06).
002590     05  WS-HLD-USER-ID            PIC 9(06).
002600     05  WS-HLD-AMT-PAID           PIC S9(10)V99
002610                                   SIGN TRAILING SEPARATE.
002620     05  WS-HLD-AMT-OWED           PIC S9(10)V99
002630                                   SIGN TRAILING SEPARATE.
002640     05  WS-HLD-PCT                PIC S9(03)V99
002650                                   SIGN TRAILING SEPARATE.
002660     05  FILLER                    PIC X(09).
002670******************************************************************
002680*    SUM AND VALIDATION SCRATCH AREA FOR THE EXPENSE VALIDATOR.
002690*    WS-SUM-PAID AND WS-SUM-OWED MUST EACH FOOT TO THE EXPENSE
002700*    HEADER'S TOTAL AMOUNT (WITHIN A PENNY, ALLOWING FOR ROUNDING
002710*    RESIDUE) OR THE WHOLE EXPENSE IS REJECTED - SEE
002720*    1440-VALIDATE-EXPENSE-TOTALS.  WS-SUM-PCT IS USED ONLY WHEN
002730*    THE SPLIT METHOD IS PERCENTAGE, WHERE THE PERCENTAGES MUST
002740*    FOOT TO 100.00 EXACTLY.
002750******************************************************************
002760 01  WS-VALIDATE-WORK-AREA.
002770     05  WS-SUM-PAID               PIC S9(10)V99
002780                                   SIGN TRAILING SEPARATE
002790                                   VALUE ZERO.
002800     05  WS-SUM-OWED               PIC S9(10)V99
002810                                   SIGN TRAILING SEPARATE
002820                                   VALUE ZERO.
002830     05  WS-SUM-PCT                PIC S9(05)V99
002840                                   SIGN TRAILING SEPARATE
002850                                   VALUE ZERO.
002860     05  WS-DIFF-AT                PIC S9(10)V99
002870                                   SIGN TRAILING SEPARATE
002880                                   VALUE ZERO.
002890     05  WS-REJECT-REASON          PIC X(70) VALUE SPACES.
002900     05  FILLER                    PIC X(04).
002910******************************************************************
002920*    SPLIT CALCULATOR SCRATCH AREA - SHARED BY ALL THREE SPLIT
002930*    METHODS (EQUAL, PERCENTAGE, MANUAL), THOUGH EACH METHOD USES
002940*    THE FIELDS FOR A SLIGHTLY DIFFERENT PURPOSE.  SEE THE
002950*    COMMENTARY ABOVE 1410/1420/1430 FOR THE ARITHMETIC EACH
002960*    METHOD DRIVES THROUGH THESE FIELDS.
002970******************************************************************
002980 01  WS-SPLIT-WORK-AREA.
002990*        EQUAL SPLIT: THE PER-HEAD SHARE, ROUNDED HALF-UP, THAT
003000*        IS ASSIGNED TO EVERY PARTICIPANT BY 1411 BEFORE THE
003010*        LAST PARTICIPANT'S SHARE IS ADJUSTED FOR RESIDUE BELOW.
003020     05  WS-SPL-BASE-AMT           PIC S9(10)V99
003030                                   SIGN TRAILING SEPARATE
003040                                   VALUE ZERO.
003050*        EQUAL SPLIT: THE PENNIES LEFT OVER AFTER DIVIDING THE
003060*        EXPENSE TOTAL EVENLY ACROSS ALL PARTICIPANTS - ROUNDING
003070*        RESIDUE IS NEVER DROPPED, IT IS ALWAYS HANDED TO
003080*        SOMEBODY, BY HOUSE RULE TO THE LAST PARTICIPANT LISTED.
003090     05  WS-SPL-RESIDUE-AMT        PIC S9(10)V99
003100                                   SIGN TRAILING SEPARATE
003110                                   VALUE ZERO.
003120*        PERCENTAGE SPLIT: RUNNING TOTAL OF AMT-OWED ASSIGNED SO
003130*        FAR, USED BY 1440 TO VERIFY THE PARTICIPANTS' SHARES
003140*        FOOT TO THE EXPENSE HEADER'S TOTAL AMOUNT.
003150     05  WS-SPL-RUNNING-OWED       PIC S9(10)V99
003160                                   SIGN TRAILING SEPARATE
003170                                   VALUE ZERO.
003180     05  FILLER                    PIC X(04).
003190******************************************************************
003200*    DECIMAL UTILITIES - ROUND-TO-2-PLACES (HALF-UP) SCRATCH.
003210*    COMPUTE ... ROUNDED USES ROUND-HALF-AWAY-FROM-ZERO, WHICH
003220*    IS THE HOUSE DEFINITION OF HALF-UP ROUNDING ON THIS SYSTEM.
003230******************************************************************
003240 01  WS-ROUND2-WORK-AREA.
003250     05  WS-R2-INPUT               PIC S9(10)V9999
003260                                   SIGN TRAILING SEPARATE
003270                                   VALUE ZERO.
003280     05  WS-R2-RESULT              PIC S9(10)V99
003290                                   SIGN TRAILING SEPARATE
003300                                   VALUE ZERO.
003310******************************************************************
003320*    RUN DATE AND RUN-TOTALS ACCUMULATORS.  WS-RUN-DATE-BRKDN
003330*    REDEFINES THE PACKED YYMMDD SO 1000-INITIALIZE CAN BUILD THE
003340*    FOUR-DIGIT YEAR FOR THE RUN-CONTROL RECORD WITHOUT A SEPARATE
003350*    MOVE OF EACH SUB-FIELD.
003360******************************************************************
003370 01  WS-RUN-DATE-AREA.
003380     05  WS-RUN-DATE-YYMMDD        PIC 9(06).
003390 01  WS-RUN-DATE-BRKDN REDEFINES WS-RUN-DATE-AREA.
003400     05  WS-RUN-YY                 PIC 9(02).
003410     05  WS-RUN-MM                 PIC 9(02).
003420     05  WS-RUN-DD                 PIC 9(02).
003430*    WS-CENTURY IS HARD-CODED BELOW RATHER THAN DERIVED - THIS
003440*    PROGRAM HAS NO NEED TO RUN AGAINST PRE-2000 DATES, SO THE
003450*    Y2K REVIEW (SEE CHANGE LOG) LEFT IT AS A FIXED '20' PREFIX.
003460 77  WS-CENTURY                    PIC 9(02) COMP VALUE ZERO.
003470 77  WS-RUN-PROCESSED-CT           PIC 9(06) COMP VALUE ZERO.
003480 77  WS-RUN-REJECTED-CT            PIC 9(06) COMP VALUE ZERO.
003490*    RUNNING GRAND TOTAL OF ALL AMT-OWED WRITTEN TO SETTLED-PARTS
003500*    -FILE - CARRIED FORWARD TO RUN-CTL-FILE AT 1700-FINISH-RUN
003510*    FOR EXS200'S REPORT FOOTER TO AGREE WITH THIS RUN'S OUTPUT.
003520 01  WS-RUN-SETTLED-TOTAL-AREA.
003530     05  WS-RUN-SETTLED-TOTAL      PIC S9(12)V99
003540                                   SIGN TRAILING SEPARATE
003550                                   VALUE ZERO.
003560******************************************************************
003570*    PROCEDURE DIVISION.
003580******************************************************************
003590 PROCEDURE DIVISION.
003600******************************************************************
003610*    0000-MAIN-CONTROL - TOP-LEVEL DRIVER.  OPENS AND LOADS ONCE,
003620*    THEN LOOPS ONE EXPENSE AT A TIME UNTIL EXPENSES-FILE IS
003630*    EXHAUSTED, THEN CLOSES OUT AND STOPS.  STANDARD SHOP DRIVER
003640*    SHAPE - SAME THREE-PARAGRAPH PATTERN EXS200 USES.
003650******************************************************************
003660 0000-MAIN-CONTROL.
003670     PERFORM 1000-INITIALIZE
003680         THRU 1000-EXIT.
003690*    LOOP PARAGRAPH - FALLS THROUGH TO WRAP-UP ON END OF FILE.
003700 0010-PROCESS-LOOP.
003710     IF WS-EXP-EOF
003720         GO TO 0020-WRAP-UP.
003730     PERFORM 1200-PROCESS-EXPENSES
003740         THRU 1200-EXIT.
003750     GO TO 0010-PROCESS-LOOP.
003760*    END-OF-RUN HOUSEKEEPING - CLOSE FILES, WRITE RUN-CTL RECORD.
003770 0020-WRAP-UP.
003780     PERFORM 1700-FINISH-RUN
003790         THRU 1700-EXIT.
003800     STOP RUN.
003810******************************************************************
003820*    1000-INITIALIZE - OPEN FILES, LOAD USER MASTER, PRIME THE
003830*    EXPENSE AND PARTICIPANT READ-AHEAD.
003840******************************************************************
003850 1000-INITIALIZE.
003860     OPEN INPUT  USERS-FILE
003870          INPUT  EXPENSES-FILE
003880          INPUT  PARTICIPANTS-FILE
003890          OUTPUT SETTLED-PARTS-FILE
003900          OUTPUT REJECT-LOG-FILE
003910          OUTPUT RUN-CTL-FILE.
003920*        CENTURY WINDOW (Y2K-0015, SEE CHANGE LOG) - A TWO-DIGIT
003930*        YEAR OF 50 OR ABOVE IS TAKEN TO BE 19XX, BELOW 50 IS
003940*        TAKEN TO BE 20XX.  THIS PROGRAM HAS NO OCCASION TO
003950*        PROCESS A RUN DATE BEFORE 1950 OR AFTER 2049.
003960     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
003970     IF WS-RUN-YY < 50
003980         MOVE 20 TO WS-CENTURY
003990     ELSE
004000         MOVE 19 TO WS-CENTURY.
004010     PERFORM 1100-LOAD-USER-TABLE
004020         THRU 1100-EXIT.
004030*        PRIME THE PARTICIPANT READ-AHEAD AND THE FIRST EXPENSE
004040*        BEFORE THE MAIN LOOP STARTS - THE GROUPED READ IN 1210
004050*        ALWAYS NEEDS ONE PARTICIPANT RECORD ALREADY SITTING IN
004060*        THE HOLD AREA BEFORE IT IS FIRST CALLED.
004070     PERFORM 1215-READ-NEXT-PARTICIPANT
004080         THRU 1215-EXIT.
004090     READ EXPENSES-FILE
004100         AT END SET WS-EXP-EOF TO TRUE.
004110 1000-EXIT.
004120     EXIT.
004130******************************************************************
004140*    1100-LOAD-USER-TABLE - READS THE ENTIRE USER MASTER (SORTED
004150*    ASCENDING BY USER-ID) INTO WS-USER-TABLE FOR SEARCH ALL.
004160******************************************************************
004170 1100-LOAD-USER-TABLE.
004180     MOVE ZERO TO WS-USER-TBL-CT.
004190     PERFORM 1110-LOAD-ONE-USER
004200         THRU 1110-EXIT
004210         UNTIL WS-USERS-EOF.
004220 1100-EXIT.
004230     EXIT.
004240 1110-LOAD-ONE-USER.
004250*        ONLY THE FOUR FIELDS THE SPLIT CALCULATORS AND REJECT
004260*        LOG ACTUALLY NEED ARE CARRIED INTO THE TABLE - THE USER
004270*        MASTER RECORD ITSELF (COPY EXSUSR) CARRIES SEVERAL MORE
004280*        FIELDS THAT THIS PROGRAM HAS NO USE FOR.
004290     READ USERS-FILE
004300         AT END SET WS-USERS-EOF TO TRUE
004310         NOT AT END
004320             ADD 1 TO WS-USER-TBL-CT
004330             MOVE EXS-USER-ID        TO WS-UT-USER-ID (WS-USER-TBL-CT)
004340             MOVE EXS-USER-NAME      TO WS-UT-USER-NAME (WS-USER-TBL-CT)
004350             MOVE EXS-USER-FULL-NAME TO WS-UT-FULL-NAME (WS-USER-TBL-CT)
004360             MOVE EXS-USER-ACTIVE-CD TO WS-UT-ACTIVE-CD (WS-USER-TBL-CT).
004370 1110-EXIT.
004380     EXIT.
004390******************************************************************
004400*    1150-SEARCH-USER-TABLE - BINARY SEARCH ON WS-SEARCH-KEY.
004410*    SETS WS-USER-FOUND-SW AND, WHEN FOUND, WS-FOUND-USER-NAME.
004420*    CALLED ONCE PER PARTICIPANT BY 1310 - WITH UP TO 60
004430*    PARTICIPANTS PER EXPENSE AND A TABLE OF UP TO 500 USERS, A
004440*    LINEAR SEARCH WOULD COST FAR MORE CPU THAN THIS BINARY
004450*    SEARCH DOES OVER A FULL RUN OF THOUSANDS OF EXPENSES.
004460******************************************************************
004470 1150-SEARCH-USER-TABLE.
004480     SET WS-USER-WAS-NOT-FOUND TO TRUE.
004490     SET WS-UT-IDX TO 1.
004500     SEARCH ALL WS-USER-ENTRY
004510         AT END
004520             SET WS-USER-WAS-NOT-FOUND TO TRUE
004530         WHEN WS-UT-USER-ID (WS-UT-IDX) = WS-SEARCH-KEY
004540             SET WS-USER-WAS-FOUND TO TRUE
004550             MOVE WS-UT-USER-NAME (WS-UT-IDX) TO WS-FOUND-USER-NAME.
004560 1150-EXIT.
004570     EXIT.
004580******************************************************************
004590*    1200-PROCESS-EXPENSES - ONE PASS PER EXPENSE RECORD.
004600******************************************************************
004610*        EACH OF THE FOUR VALIDATION/CALCULATION STEPS BELOW IS
004620*        GUARDED BY WS-EXPENSE-IS-VALID SO THAT ONCE ONE STEP
004630*        REJECTS THE EXPENSE, NO LATER STEP RUNS AGAINST DATA IT
004640*        WAS NEVER MEANT TO SEE - E.G. 1400-CALCULATE-SPLIT NEVER
004650*        RUNS ON AN EXPENSE WITH AN UNRECOGNIZED SPLIT-TYPE CODE.
004660 1200-PROCESS-EXPENSES.
004670     SET WS-EXPENSE-IS-VALID TO TRUE.
004680     MOVE SPACES TO WS-REJECT-REASON.
004690     PERFORM 1210-LOAD-EXPENSE-PARTICIPANTS
004700         THRU 1210-EXIT.
004710     PERFORM 1320-VALIDATE-EXPENSE-HEADER
004720         THRU 1320-EXIT.
004730     IF WS-EXPENSE-IS-VALID
004740         PERFORM 1300-VALIDATE-PARTICIPANTS
004750             THRU 1300-EXIT.
004760     IF WS-EXPENSE-IS-VALID
004770         PERFORM 1400-CALCULATE-SPLIT
004780             THRU 1400-EXIT.
004790     IF WS-EXPENSE-IS-VALID
004800         PERFORM 1440-VALIDATE-EXPENSE-TOTALS
004810             THRU 1440-EXIT.
004820*        ACCEPTED EXPENSES ARE COUNTED AND THEIR TOTAL ROLLED
004830*        FORWARD FOR THE RUN-CONTROL RECORD; REJECTED EXPENSES
004840*        ARE ONLY COUNTED - THEIR AMOUNT NEVER JOINS THE SETTLED
004850*        TOTAL, SINCE NOTHING WAS ACTUALLY SETTLED FOR THEM.
004860     IF WS-EXPENSE-IS-VALID
004870         PERFORM 1600-WRITE-SETTLED-PARTICIPANTS
004880             THRU 1600-EXIT
004890         ADD 1 TO WS-RUN-PROCESSED-CT
004900         ADD EXS-EXP-TOTAL-AMT TO WS-RUN-SETTLED-TOTAL
004910     ELSE
004920         PERFORM 1500-WRITE-REJECT
004930             THRU 1500-EXIT
004940         ADD 1 TO WS-RUN-REJECTED-CT.
004950     READ EXPENSES-FILE
004960         AT END SET WS-EXP-EOF TO TRUE.
004970 1200-EXIT.
004980     EXIT.
004990******************************************************************
005000*    1210-LOAD-EXPENSE-PARTICIPANTS - GROUPED READ (CONTROL
005010*    BREAK ON PART-EXP-ID).  THE PARTICIPANTS FILE IS SORTED BY
005020*    EXPENSE ID, SO EVERY PARTICIPANT FOR THE CURRENT EXPENSE IS
005030*    CONSUMED FROM THE READ-AHEAD HOLD AREA BEFORE MOVING ON.
005040******************************************************************
005050*        THE LOOP STOPS THE MOMENT THE HOLD AREA'S EXPENSE ID NO
005060*        LONGER MATCHES THE EXPENSE JUST READ FROM EXPENSES-FILE
005070*        - AT THAT POINT THE HELD RECORD BELONGS TO THE NEXT
005080*        EXPENSE AND IS LEFT IN PLACE FOR THAT EXPENSE'S OWN CALL
005090*        TO THIS PARAGRAPH TO PICK UP.
005100 1210-LOAD-EXPENSE-PARTICIPANTS.
005110     MOVE ZERO TO WS-EPT-CT.
005120     PERFORM 1220-TAKE-ONE-PARTICIPANT
005130         THRU 1220-EXIT
005140         UNTIL WS-PART-EOF
005150            OR WS-HLD-EXP-ID NOT = EXS-EXP-ID.
005160 1210-EXIT.
005170     EXIT.
005180 1220-TAKE-ONE-PARTICIPANT.
005190*        WS-EPT-AMT-OWED IS LOADED HERE STRAIGHT FROM THE
005200*        PARTICIPANTS FILE EVEN THOUGH THE EQUAL AND PERCENTAGE
005210*        SPLIT METHODS ARE ABOUT TO OVERWRITE IT - ONLY THE
005220*        MANUAL SPLIT METHOD ACTUALLY DEPENDS ON THIS VALUE.
005230     ADD 1 TO WS-EPT-CT.
005240     MOVE WS-HLD-USER-ID  TO WS-EPT-USER-ID (WS-EPT-CT).
005250     MOVE WS-HLD-AMT-PAID TO WS-EPT-AMT-PAID (WS-EPT-CT).
005260     MOVE WS-HLD-AMT-OWED TO WS-EPT-AMT-OWED (WS-EPT-CT).
005270     MOVE WS-HLD-PCT      TO WS-EPT-PCT (WS-EPT-CT).
005280     PERFORM 1215-READ-NEXT-PARTICIPANT
005290         THRU 1215-EXIT.
005300 1220-EXIT.
005310     EXIT.
005320*        READ-AHEAD PRIMITIVE - CALLED BOTH FROM 1000-INITIALIZE
005330*        TO PRIME THE HOLD AREA AND FROM 1220 TO ADVANCE IT.
005340 1215-READ-NEXT-PARTICIPANT.
005350     READ PARTICIPANTS-FILE INTO WS-HOLD-PARTICIPANT
005360         AT END SET WS-PART-EOF TO TRUE.
005370 1215-EXIT.
005380     EXIT.
005390******************************************************************
005400*    1300-VALIDATE-PARTICIPANTS - EVERY PARTICIPANT USER ID MUST
005410*    EXIST ON THE USER MASTER.
005420******************************************************************
005430*        STOPS AT THE FIRST INVALID PARTICIPANT RATHER THAN
005440*        CHECKING ALL OF THEM - ONE BAD USER ID IS ENOUGH TO
005450*        REJECT THE WHOLE EXPENSE, SO THERE IS NO BENEFIT TO
005460*        CONTINUING THE SCAN ONCE THE OUTCOME IS ALREADY DECIDED.
005470 1300-VALIDATE-PARTICIPANTS.
005480     PERFORM 1310-VALIDATE-ONE-PARTICIPANT
005490         THRU 1310-EXIT
005500         VARYING WS-EPT-IX FROM 1 BY 1
005510         UNTIL WS-EPT-IX > WS-EPT-CT
005520            OR WS-EXPENSE-IS-INVALID.
005530 1300-EXIT.
005540     EXIT.
005550*        A PARTICIPANT USER ID THAT DOES NOT EXIST ON THE USER
005560*        MASTER USUALLY MEANS A TYPO OR A DEACTIVATED ACCOUNT -
005570*        EITHER WAY THE WHOLE EXPENSE IS REJECTED RATHER THAN
005580*        SETTLING IT WITH ONE PARTICIPANT SILENTLY DROPPED, WHICH
005590*        WOULD THROW OFF THE FOOTING CHECK IN 1440 ANYWAY.
005600 1310-VALIDATE-ONE-PARTICIPANT.
005610     MOVE WS-EPT-USER-ID (WS-EPT-IX) TO WS-SEARCH-KEY.
005620     PERFORM 1150-SEARCH-USER-TABLE
005630         THRU 1150-EXIT.
005640     IF WS-USER-WAS-NOT-FOUND
005650         SET WS-EXPENSE-IS-INVALID TO TRUE
005660         MOVE "PARTICIPANT USER ID NOT ON USER MASTER" TO
005670                 WS-REJECT-REASON.
005680 1310-EXIT.
005690     EXIT.
005700******************************************************************
005710*    1320-VALIDATE-EXPENSE-HEADER - TOTAL > 0, DESCRIPTION NOT
005720*    BLANK, AT LEAST ONE PARTICIPANT, AND A RECOGNIZED SPLIT TYPE.
005730******************************************************************
005740*        FOUR INDEPENDENT HEADER CHECKS, EACH GUARDED BY THE
005750*        PRIOR ONE'S RESULT SO ONLY THE FIRST FAILURE REASON IS
005760*        EVER RECORDED - A BLANK DESCRIPTION ON AN EXPENSE WITH A
005770*        ZERO TOTAL REPORTS AS "TOTAL AMOUNT MUST BE GREATER THAN
005780*        ZERO", NOT BOTH REASONS AT ONCE.
005790 1320-VALIDATE-EXPENSE-HEADER.
005800     IF EXS-EXP-TOTAL-AMT NOT > ZERO
005810         SET WS-EXPENSE-IS-INVALID TO TRUE
005820         MOVE "EXPENSE TOTAL AMOUNT MUST BE GREATER THAN ZERO"
005830                 TO WS-REJECT-REASON.
005840     IF WS-EXPENSE-IS-VALID AND EXS-EXP-DESC = SPACES
005850         SET WS-EXPENSE-IS-INVALID TO TRUE
005860         MOVE "EXPENSE DESCRIPTION MAY NOT BE BLANK" TO
005870                 WS-REJECT-REASON.
005880     IF WS-EXPENSE-IS-VALID AND WS-EPT-CT = ZERO
005890         SET WS-EXPENSE-IS-INVALID TO TRUE
005900         MOVE "EXPENSE HAS NO PARTICIPANT RECORDS" TO
005910                 WS-REJECT-REASON.
005920     IF WS-EXPENSE-IS-VALID
005930         AND NOT EXS-EXP-SPLIT-EQUAL
005940         AND NOT EXS-EXP-SPLIT-PERCENTAGE
005950         AND NOT EXS-EXP-SPLIT-MANUAL
005960         SET WS-EXPENSE-IS-INVALID TO TRUE
005970         MOVE "SPLIT TYPE CODE MUST BE E, P OR M" TO
005980                 WS-REJECT-REASON.
005990 1320-EXIT.
006000     EXIT.
006010******************************************************************
006020*    1400-CALCULATE-SPLIT - DISPATCH TO THE SPLIT CALCULATOR
006030*    NAMED BY THE EXPENSE'S SPLIT-TYPE CODE.
006040******************************************************************
006050 1400-CALCULATE-SPLIT.
006060     IF EXS-EXP-SPLIT-EQUAL
006070         PERFORM 1410-SPLIT-EQUAL
006080             THRU 1410-EXIT
006090     ELSE
006100     IF EXS-EXP-SPLIT-PERCENTAGE
006110         PERFORM 1420-SPLIT-PERCENTAGE
006120             THRU 1420-EXIT
006130     ELSE
006140     IF EXS-EXP-SPLIT-MANUAL
006150         PERFORM 1430-SPLIT-MANUAL
006160             THRU 1430-EXIT.
006170 1400-EXIT.
006180     EXIT.
006190******************************************************************
006200*    1410-SPLIT-EQUAL - DIVIDE THE TOTAL EQUALLY AMONG THE
006210*    PARTICIPANTS.  THE LAST PARTICIPANT ABSORBS THE RESIDUE SO
006220*    THE OWED AMOUNTS SUM EXACTLY TO THE EXPENSE TOTAL.
006230*    -----------------------------------------------------------
006240*    WORKED EXAMPLE - A $10.00 EXPENSE SPLIT THREE WAYS:
006250*        WS-R2-INPUT  = 10.00 / 3        = 3.3333 (4 DECIMALS)
006260*        1900-ROUND2 ROUNDS HALF-UP TO   = 3.33   (WS-SPL-BASE-AMT)
006270*        PARTICIPANTS 1 AND 2 EACH GET   = 3.33
006280*        RUNNING TOTAL AFTER TWO HEADS   = 6.66
006290*        RESIDUE = 10.00 - (3 * 3.33)    = 10.00 - 9.99 = 0.01
006300*        PARTICIPANT 3 (THE LAST ONE LOADED) GETS THE BASE SHARE
006310*        PLUS THE RESIDUE: 3.33 + 0.01   = 3.34
006320*        CHECK: 3.33 + 3.33 + 3.34 = 10.00 - FOOTS EXACTLY.
006330*    THE RESIDUE ALWAYS LANDS ON THE LAST PARTICIPANT IN
006340*    PARTICIPANT-FILE ORDER FOR THIS EXPENSE, NOT ON WHOEVER PAID
006350*    THE MOST OR LEAST - A DELIBERATELY ARBITRARY BUT DETERMINISTIC
006360*    CHOICE SO TWO RUNS OF THE SAME INPUT PRODUCE THE SAME OUTPUT.
006370******************************************************************
006380 1410-SPLIT-EQUAL.
006390     COMPUTE WS-R2-INPUT =
006400             EXS-EXP-TOTAL-AMT / WS-EPT-CT.
006410     PERFORM 1900-ROUND2
006420         THRU 1900-EXIT.
006430     MOVE WS-R2-RESULT TO WS-SPL-BASE-AMT.
006440     MOVE ZERO TO WS-SPL-RUNNING-OWED.
006450*        ASSIGN THE ROUNDED BASE SHARE TO EVERY PARTICIPANT AND
006460*        ACCUMULATE WHAT HAS BEEN HANDED OUT SO FAR.
006470     PERFORM 1411-ASSIGN-BASE-AMOUNT
006480         THRU 1411-EXIT
006490         VARYING WS-EPT-IX FROM 1 BY 1
006500         UNTIL WS-EPT-IX > WS-EPT-CT.
006510*        WHATEVER IS LEFT AFTER ALL-EQUAL-SHARES IS THE ROUNDING
006520*        RESIDUE - IT IS ADDED ONTO THE LAST PARTICIPANT'S SHARE
006530*        SO THE COLUMN OF AMT-OWED VALUES SUMS EXACTLY TO THE
006540*        EXPENSE TOTAL (1440 WILL REJECT THE EXPENSE IF IT DOES NOT).
006550     COMPUTE WS-SPL-RESIDUE-AMT =
006560             EXS-EXP-TOTAL-AMT - WS-SPL-RUNNING-OWED.
006570     IF WS-SPL-RESIDUE-AMT NOT = ZERO
006580         COMPUTE WS-EPT-AMT-OWED (WS-EPT-CT) =
006590                 WS-EPT-AMT-OWED (WS-EPT-CT) + WS-SPL-RESIDUE-AMT.
006600 1410-EXIT.
006610     EXIT.
006620*        ONE PARTICIPANT'S SHARE - THE SAME BASE AMOUNT FOR ALL,
006630*        CORRECTED FOR RESIDUE LATER AT THE 1410 LEVEL, NOT HERE.
006640 1411-ASSIGN-BASE-AMOUNT.
006650     MOVE WS-SPL-BASE-AMT TO WS-EPT-AMT-OWED (WS-EPT-IX).
006660     ADD WS-SPL-BASE-AMT TO WS-SPL-RUNNING-OWED.
006670 1411-EXIT.
006680     EXIT.
006690******************************************************************
006700*    1420-SPLIT-PERCENTAGE - ALLOCATE THE TOTAL BY PER-
006710*    PARTICIPANT PERCENTAGE.  PERCENTAGES MUST SUM TO 100 WITHIN
006720*    0.01 AND EACH MUST LIE BETWEEN 0 AND 100; OTHERWISE THE
006730*    EXPENSE IS REJECTED BEFORE ANY OWED AMOUNT IS COMPUTED.
006740*    -----------------------------------------------------------
006750*    WORKED EXAMPLE - A $50.00 EXPENSE AT 33.33 / 33.33 / 33.34:
006760*        PARTICIPANT 1: 50.00 * 33.33 / 100 = 16.665, ROUNDED
006770*                        HALF-UP BY 1900-ROUND2 TO 16.67
006780*        PARTICIPANT 2: SAME ARITHMETIC                 = 16.67
006790*        PARTICIPANT 3: 50.00 * 33.34 / 100 = 16.67      = 16.67
006800*        RUNNING TOTAL AFTER ALL THREE                 = 50.01
006810*        RESIDUE = 50.00 - 50.01 = -0.01, ADDED TO THE LAST
006820*        PARTICIPANT'S SHARE: 16.67 + (-0.01) = 16.66
006830*        CHECK: 16.67 + 16.67 + 16.66 = 50.00 - FOOTS EXACTLY.
006840*    NOTE THE RESIDUE HERE CAME OUT NEGATIVE - PERCENTAGE
006850*    ROUNDING CAN OVERSHOOT AS EASILY AS IT CAN UNDERSHOOT, SO
006860*    THE RESIDUE ADJUSTMENT HANDLES BOTH SIGNS THE SAME WAY.
006870******************************************************************
006880 1420-SPLIT-PERCENTAGE.
006890     MOVE ZERO TO WS-SUM-PCT.
006900*        FIRST PASS - EDIT EVERY PERCENTAGE AND ACCUMULATE THE
006910*        SUM; ANY ONE OUT-OF-RANGE PERCENTAGE STOPS THE LOOP AND
006920*        REJECTS THE WHOLE EXPENSE (NO PARTIAL SETTLEMENT).
006930     PERFORM 1421-EDIT-ONE-PERCENTAGE
006940         THRU 1421-EXIT
006950         VARYING WS-EPT-IX FROM 1 BY 1
006960         UNTIL WS-EPT-IX > WS-EPT-CT
006970            OR WS-EXPENSE-IS-INVALID.
006980*        THE SUM OF PERCENTAGES MUST COME WITHIN A PENNY'S WORTH
006990*        OF 100.00 - WS-DIFF-AT IS FORCED POSITIVE SO ONE
007000*        COMPARISON COVERS BOTH OVER-100 AND UNDER-100 CASES.
007010     IF WS-EXPENSE-IS-VALID
007020         COMPUTE WS-DIFF-AT = WS-SUM-PCT - 100
007030         IF WS-DIFF-AT < ZERO
007040             COMPUTE WS-DIFF-AT = 100 - WS-SUM-PCT
007050         END-IF
007060         IF WS-DIFF-AT > 0.01
007070             SET WS-EXPENSE-IS-INVALID TO TRUE
007080             MOVE "SUM OF PARTICIPANT PERCENTAGES NOT 100"
007090                     TO WS-REJECT-REASON
007100         END-IF.
007110*        SECOND PASS - ONLY RUN IF THE PERCENTAGES PASSED EDIT -
007120*        COMPUTE EACH PARTICIPANT'S ROUNDED SHARE, THEN DUMP ANY
007130*        ROUNDING RESIDUE ONTO THE LAST PARTICIPANT, SAME AS
007140*        1410-SPLIT-EQUAL DOES.
007150     IF WS-EXPENSE-IS-VALID
007160         MOVE ZERO TO WS-SPL-RUNNING-OWED
007170         PERFORM 1422-CALC-ONE-PERCENTAGE
007180             THRU 1422-EXIT
007190             VARYING WS-EPT-IX FROM 1 BY 1
007200             UNTIL WS-EPT-IX > WS-EPT-CT
007210         COMPUTE WS-SPL-RESIDUE-AMT =
007220                 EXS-EXP-TOTAL-AMT - WS-SPL-RUNNING-OWED
007230         IF WS-SPL-RESIDUE-AMT NOT = ZERO
007240             COMPUTE WS-EPT-AMT-OWED (WS-EPT-CT) =
007250                 WS-EPT-AMT-OWED (WS-EPT-CT) + WS-SPL-RESIDUE-AMT
007260         END-IF.
007270 1420-EXIT.
007280     EXIT.
007290*        A NEGATIVE OR OVER-100 PERCENTAGE CANNOT BE A LEGITIMATE
007300*        SHARE OF AN EXPENSE - REJECT IT OUTRIGHT RATHER THAN
007310*        CLAMPING IT, SINCE A CLAMPED VALUE WOULD SILENTLY CHANGE
007320*        WHAT THE SUBMITTER INTENDED TO CHARGE THAT PARTICIPANT.
007330 1421-EDIT-ONE-PERCENTAGE.
007340     IF WS-EPT-PCT (WS-EPT-IX) < ZERO
007350        OR WS-EPT-PCT (WS-EPT-IX) > 100
007360         SET WS-EXPENSE-IS-INVALID TO TRUE
007370         MOVE "PARTICIPANT PERCENTAGE OUT OF RANGE 0-100"
007380                 TO WS-REJECT-REASON
007390     ELSE
007400         ADD WS-EPT-PCT (WS-EPT-IX) TO WS-SUM-PCT.
007410 1421-EXIT.
007420     EXIT.
007430*        TOTAL * PCT / 100, ROUNDED HALF-UP TO THE PENNY VIA
007440*        1900-ROUND2 - SAME ROUNDING CONVENTION USED EVERYWHERE
007450*        ELSE IN THIS PROGRAM AND IN EXS200'S BALANCE ENGINE.
007460 1422-CALC-ONE-PERCENTAGE.
007470     COMPUTE WS-R2-INPUT =
007480             EXS-EXP-TOTAL-AMT * WS-EPT-PCT (WS-EPT-IX) / 100.
007490     PERFORM 1900-ROUND2
007500         THRU 1900-EXIT.
007510     MOVE WS-R2-RESULT TO WS-EPT-AMT-OWED (WS-EPT-IX).
007520     ADD WS-R2-RESULT TO WS-SPL-RUNNING-OWED.
007530 1422-EXIT.
007540     EXIT.
007550******************************************************************
007560*    1430-SPLIT-MANUAL - PARTICIPANT-SUPPLIED OWED AMOUNTS ARE
007570*    USED AS-IS.  NONE MAY BE NEGATIVE, AND THEIR SUM MUST MATCH
007580*    THE EXPENSE TOTAL WITHIN 0.01; NO RESIDUE IS REASSIGNED.
007590*    -----------------------------------------------------------
007600*    UNLIKE 1410 AND 1420, THIS METHOD DOES NO ARITHMETIC OF ITS
007610*    OWN - THE SUBMITTER ALREADY DECIDED EACH PARTICIPANT'S OWED
007620*    AMOUNT (E.G. "I HAD THE STEAK, YOU HAD THE SALAD") AND
007630*    WS-EPT-AMT-OWED WAS LOADED DIRECTLY FROM THE PARTICIPANTS-
007640*    FILE BY 1220-TAKE-ONE-PARTICIPANT.  THIS PARAGRAPH ONLY
007650*    GUARDS AGAINST A NEGATIVE ENTRY; THE FOOTING CHECK AGAINST
007660*    THE EXPENSE TOTAL IS LEFT TO 1440-VALIDATE-EXPENSE-TOTALS,
007670*    THE SAME PARAGRAPH THAT CHECKS THE OTHER TWO METHODS' WORK,
007680*    SO ALL THREE SPLIT METHODS ARE HELD TO THE SAME FOOTING RULE.
007690******************************************************************
007700 1430-SPLIT-MANUAL.
007710     PERFORM 1431-EDIT-ONE-MANUAL-AMT
007720         THRU 1431-EXIT
007730         VARYING WS-EPT-IX FROM 1 BY 1
007740         UNTIL WS-EPT-IX > WS-EPT-CT
007750            OR WS-EXPENSE-IS-INVALID.
007760 1430-EXIT.
007770     EXIT.
007780*        A NEGATIVE MANUAL OWED AMOUNT WOULD MEAN THE EXPENSE
007790*        OWES THE PARTICIPANT MONEY, WHICH IS NOT A SHARE OF AN
007800*        EXPENSE AT ALL - REJECT RATHER THAN TRY TO INTERPRET IT.
007810 1431-EDIT-ONE-MANUAL-AMT.
007820     IF WS-EPT-AMT-OWED (WS-EPT-IX) < ZERO
007830         SET WS-EXPENSE-IS-INVALID TO TRUE
007840         MOVE "MANUAL OWED AMOUNT MAY NOT BE NEGATIVE" TO
007850                 WS-REJECT-REASON.
007860 1431-EXIT.
007870     EXIT.
007880******************************************************************
007890*    1440-VALIDATE-EXPENSE-TOTALS - SUM OF AMT-PAID AND SUM OF
007900*    (NOW COMPUTED) AMT-OWED MUST EACH EQUAL THE EXPENSE TOTAL
007910*    WITHIN 0.01.
007920******************************************************************
007930*        THE AMOUNTS-PAID CHECK APPLIES TO ALL THREE SPLIT
007940*        METHODS EQUALLY, SINCE AMT-PAID COMES STRAIGHT FROM THE
007950*        PARTICIPANTS FILE AND IS NEVER TOUCHED BY ANY SPLIT
007960*        CALCULATOR; THE AMOUNTS-OWED CHECK IS WHAT ACTUALLY
007970*        CATCHES A SPLIT CALCULATOR THAT COMPUTED WRONG.
007980 1440-VALIDATE-EXPENSE-TOTALS.
007990     MOVE ZERO TO WS-SUM-PAID.
008000     MOVE ZERO TO WS-SUM-OWED.
008010     PERFORM 1441-SUM-ONE-PARTICIPANT
008020         THRU 1441-EXIT
008030         VARYING WS-EPT-IX FROM 1 BY 1
008040         UNTIL WS-EPT-IX > WS-EPT-CT.
008050     COMPUTE WS-DIFF-AT = WS-SUM-PAID - EXS-EXP-TOTAL-AMT.
008060     IF WS-DIFF-AT < ZERO
008070         COMPUTE WS-DIFF-AT = EXS-EXP-TOTAL-AMT - WS-SUM-PAID.
008080     IF WS-DIFF-AT > 0.01
008090         SET WS-EXPENSE-IS-INVALID TO TRUE
008100         MOVE "SUM OF AMOUNTS PAID DOES NOT MATCH TOTAL" TO
008110                 WS-REJECT-REASON.
008120     IF WS-EXPENSE-IS-VALID
008130         COMPUTE WS-DIFF-AT = WS-SUM-OWED - EXS-EXP-TOTAL-AMT
008140         IF WS-DIFF-AT < ZERO
008150             COMPUTE WS-DIFF-AT = EXS-EXP-TOTAL-AMT - WS-SUM-OWED
008160         END-IF
008170         IF WS-DIFF-AT > 0.01
008180             SET WS-EXPENSE-IS-INVALID TO TRUE
008190             MOVE "SUM OF AMOUNTS OWED DOES NOT MATCH TOTAL"
008200                     TO WS-REJECT-REASON
008210         END-IF.
008220 1440-EXIT.
008230     EXIT.
008240 1441-SUM-ONE-PARTICIPANT.
008250     ADD WS-EPT-AMT-PAID (WS-EPT-IX) TO WS-SUM-PAID.
008260     ADD WS-EPT-AMT-OWED (WS-EPT-IX) TO WS-SUM-OWED.
008270 1441-EXIT.
008280     EXIT.
008290******************************************************************
008300*    1500-WRITE-REJECT - ONE REJECT-LOG RECORD PER FAILED
008310*    EXPENSE, CARRYING THE EXPENSE ID AND THE FIRST REASON HIT.
008320******************************************************************
008330*        ONLY THE FIRST REASON A VALIDATION STEP SET IS EVER ON
008340*        WS-REJECT-REASON, BECAUSE EACH VALIDATION STEP TESTS
008350*        WS-EXPENSE-IS-VALID BEFORE RUNNING AND SKIPS ITSELF ONCE
008360*        AN EARLIER STEP HAS ALREADY FAILED THE EXPENSE - SO THE
008370*        OPERATOR SEES THE ROOT CAUSE, NOT A LATER SYMPTOM OF IT.
008380 1500-WRITE-REJECT.
008390     MOVE EXS-EXP-ID        TO FD-REJ-EXP-ID.
008400     MOVE WS-REJECT-REASON  TO FD-REJ-REASON.
008410     WRITE FD-REJECT-RECORD.
008420 1500-EXIT.
008430     EXIT.
008440******************************************************************
008450*    1600-WRITE-SETTLED-PARTICIPANTS - ONE SETTLED-PARTS RECORD
008460*    PER PARTICIPANT OF AN ACCEPTED EXPENSE.
008470******************************************************************
008480 1600-WRITE-SETTLED-PARTICIPANTS.
008490     PERFORM 1610-WRITE-ONE-SETTLED-PART
008500         THRU 1610-EXIT
008510         VARYING WS-EPT-IX FROM 1 BY 1
008520         UNTIL WS-EPT-IX > WS-EPT-CT.
008530 1600-EXIT.
008540     EXIT.
008550*        ONE OUTPUT RECORD PER PARTICIPANT - THE COMPUTED
008560*        AMT-OWED CARRIED HERE IS THE WHOLE POINT OF THIS
008570*        PROGRAM'S EXISTENCE; EXS200'S BALANCE ENGINE TAKES IT
008580*        FROM HERE AND NEVER RECOMPUTES A SPLIT ITSELF.
008590 1610-WRITE-ONE-SETTLED-PART.
008600     MOVE EXS-EXP-ID                  TO FD-STL-EXP-ID.
008610     MOVE WS-EPT-USER-ID (WS-EPT-IX)  TO FD-STL-USER-ID.
008620     MOVE WS-EPT-AMT-PAID (WS-EPT-IX) TO FD-STL-AMT-PAID.
008630     MOVE WS-EPT-AMT-OWED (WS-EPT-IX) TO FD-STL-AMT-OWED.
008640     MOVE WS-EPT-PCT (WS-EPT-IX)      TO FD-STL-PCT.
008650     WRITE FD-SETTLED-PART-RECORD.
008660 1610-EXIT.
008670     EXIT.
008680******************************************************************
008690*    1700-FINISH-RUN - WRITE THE ONE-RECORD RUN CONTROL FILE AND
008700*    CLOSE ALL FILES.
008710******************************************************************
008720 1700-FINISH-RUN.
008730*        FOUR-DIGIT YEAR IS BUILT FROM THE HARD-CODED CENTURY AND
008740*        THE TWO-DIGIT RUN YEAR - SEE THE WS-CENTURY COMMENT IN
008750*        WORKING-STORAGE FOR WHY THE CENTURY IS NOT DERIVED.
008760     COMPUTE EXS-CTL-RUN-YYYY = (WS-CENTURY * 100) + WS-RUN-YY.
008770     MOVE WS-RUN-MM              TO EXS-CTL-RUN-MM.
008780     MOVE WS-RUN-DD              TO EXS-CTL-RUN-DD.
008790     MOVE WS-RUN-PROCESSED-CT    TO EXS-CTL-EXP-PROCESSED-CT.
008800     MOVE WS-RUN-REJECTED-CT     TO EXS-CTL-EXP-REJECTED-CT.
008810     MOVE WS-RUN-SETTLED-TOTAL   TO EXS-CTL-SETTLED-AMT-TOTAL.
008820*        ONE AND ONLY ONE RUN-CONTROL RECORD IS EVER WRITTEN -
008830*        EXS200 READS THIS FILE EXPECTING EXACTLY ONE RECORD AND
008840*        WILL TREAT A MISSING OR EXTRA RECORD AS A SETUP ERROR.
008850     WRITE EXS-RUN-CONTROL-RECORD.
008860     CLOSE USERS-FILE
008870           EXPENSES-FILE
008880           PARTICIPANTS-FILE
008890           SETTLED-PARTS-FILE
008900           REJECT-LOG-FILE
008910           RUN-CTL-FILE.
008920 1700-EXIT.
008930     EXIT.
008940******************************************************************
008950*    1900-ROUND2 - DECIMAL UTILITY: ROUND WS-R2-INPUT (4 DECIMAL
008960*    PLACES OF WORKING PRECISION) TO WS-R2-RESULT (2 DECIMAL
008970*    PLACES), HALF-UP.  EVERY SPLIT CALCULATOR IN THIS PROGRAM
008980*    ROUTES ITS DIVISION OR PERCENTAGE ARITHMETIC THROUGH HERE SO
008990*    ALL THREE METHODS ROUND THE SAME WAY - ANY FUTURE FOURTH
009000*    SPLIT METHOD SHOULD DO THE SAME RATHER THAN ROUNDING INLINE.
009010******************************************************************
009020 1900-ROUND2.
009030     COMPUTE WS-R2-RESULT ROUNDED = WS-R2-INPUT.
009040 1900-EXIT.
009050     EXIT.
