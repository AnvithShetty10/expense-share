000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. EXS200.
000150 AUTHOR. D. WHITFIELD.
000160 INSTALLATION. EXPENSE SHARE SYSTEMS - BATCH DEVELOPMENT.
000170 DATE-WRITTEN. 06/22/1987.
000180 DATE-COMPILED. 06/22/1987.
000190 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000200******************************************************************
000210*    EXS200 - BALANCE ENGINE, SUMMARIZER AND BALANCE REPORT
000220*    BUILDER.
000230*
000240*    STEP 2 OF THE EXPENSE-SHARE SETTLEMENT BATCH.  RELOADS THE
000250*    USER MASTER INTO A WORKING-STORAGE TABLE AND LOADS THE
000260*    ENTIRE SETTLED-PARTS FILE (WRITTEN BY EXS100) INTO A SECOND
000270*    WORKING-STORAGE TABLE, SINCE THE BALANCE ENGINE NEEDS TO
000280*    VISIT EACH USER'S PARTICIPATIONS IN TURN AND A FLAT
000290*    SEQUENTIAL FILE CANNOT BE RE-READ PER USER WITHOUT A TABLE.
000300*    FOR EACH USER IN THE MASTER, EVERY EXPENSE THAT USER TOOK
000310*    PART IN IS ATTRIBUTED PROPORTIONALLY ACROSS THE OTHER
000320*    PARTICIPANTS OF THAT SAME EXPENSE, BUILDING A PAIRWISE NET-
000330*    BALANCE TABLE FOR THE USER.  THE USER'S BALANCES ARE THEN
000340*    ORDERED LARGEST-FIRST, ROLLED UP INTO A ONE-LINE SUMMARY,
000350*    AND PRINTED ON THE BALANCE REPORT WITH A CONTROL BREAK PER
000360*    USER.  GRAND TOTALS (PULLED FROM THE RUN CONTROL RECORD
000370*    EXS100 LEFT BEHIND, PLUS THIS PROGRAM'S OWN USER COUNT)
000380*    PRINT AT THE END OF THE REPORT.
000390*
000400*    THIS SHOP HAS NO CALL CONVENTION BETWEEN JOB STEPS, SO
000410*    EXS200 CARRIES ITS OWN COPY OF THE USER-TABLE LOAD AND THE
000420*    ROUND2 UTILITY RATHER THAN SHARING EXS100'S.  THE TWO
000430*    PROGRAMS TALK TO EACH OTHER ONLY THROUGH THE FLAT FILES
000440*    EXS100 LEAVES BEHIND - SETTLPRT (THE SETTLED PARTICIPATIONS)
000450*    AND RUNCTL (THE ONE-RECORD RUN TOTALS).  NEITHER PROGRAM
000460*    ASSUMES ANYTHING ABOUT THE OTHER BEYOND THOSE FILE LAYOUTS.
000470*
000480*    THE BALANCE AND SUMMARY WORKING RECORDS BOTH COME FROM
000490*    COPY MEMBERS (EXSBAL, EXSSUM) RATHER THAN BEING LAID OUT
000500*    BY HAND IN THIS PROGRAM - SEE THE WORKING-STORAGE SECTION
000510*    BELOW FOR HOW EACH ONE IS WIRED IN.  THIS WAS NOT ALWAYS
000520*    THE CASE; SEE CR-0533 AND CR-0534 IN THE CHANGE LOG BELOW.
000530*----------------------------------------------------------------*
000540*    CHANGE LOG
000550*    DATE     BY   REQUEST    DESCRIPTION
000560*    -------- ---- ---------- ------------------------------------
000570*    06/22/87 DPW  INIT-0008  ORIGINAL PROGRAM.
000580*    02/11/88 RK   CR-0098    ALIGNED RESIDUE HANDLING WITH THE
000590*                             EXS100 FIX OF THE SAME DATE.
000600*    11/02/89 RK   CR-0114    RAISED WS-USER-TABLE AND THE
000610*                             SETTLED-PARTS WORK TABLE TO MATCH
000620*                             THE GROWTH IN EXS100'S TABLES.
000630*    06/14/91 DPW  CR-0233    ADDED THE PER-USER BALANCE SORT
000640*                             (ABSOLUTE AMOUNT DESCENDING) AND
000650*                             THE SUMMARY FOOTER LINE ON THE
000660*                             BALANCE REPORT.
000670*    03/05/93 DPW  CR-0310    RETIRED THE BRANCH SUBTOTAL PAGE
000680*                             THAT USED TO PRINT AHEAD OF THE
000690*                             GRAND TOTALS - NO LONGER NEEDED
000700*                             SINCE BRANCH-LEVEL EXPENSES WERE
000710*                             DROPPED FROM THIS SYSTEM.
000720*    09/03/98 LMH  Y2K-0016   RUN-DATE ON THE PAGE HEADER COMES
000730*                             FROM THE RUN CONTROL RECORD, WHICH
000740*                             ALREADY CARRIES A FULL 4-DIGIT
000750*                             YEAR - NO CHANGE REQUIRED HERE.
000760*    05/18/00 TJR  CR-0496    CLEANUP OF COMMENT BLOCK SPACING.
000770*                             NO LOGIC CHANGE.
000780*    03/14/01 JKP  CR-0533    WS-BAL-TABLE NOW COPIES THE EXSBAL
000790*                             MEMBER DIRECTLY INSTEAD OF CARRYING
000800*                             A HAND-BUILT WS-BAL-OTHER-ID /
000810*                             WS-BAL-AMT LAYOUT THAT HAD QUIETLY
000820*                             DRIFTED OUT OF STEP WITH THE EXSBAL
000830*                             MEMBER DURING THE CR-0233 SORT WORK.
000840*                             WS-BAL-HOLD-ROW WIDENED FROM 23 TO
000850*                             31 BYTES TO MATCH THE COPIED ROW.
000860*    03/14/01 JKP  CR-0534    WS-SUMMARY-WORK-AREA RETIRED IN
000870*                             FAVOR OF A DIRECT COPY OF EXSSUM -
000880*                             SAME REASON AS CR-0533 ABOVE.  ALL
000890*                             PARAGRAPHS THAT TOUCHED WS-SUM-...
000900*                             FIELDS NOW REFERENCE THE COPIED
000910*                             EXS-SUM-... FIELDS BY NAME.
000920*    11/08/01 RMT  CR-0540   DOCUMENTATION STANDARDS AUDIT (DS-4)
000930*                             FOUND THIS PROGRAM'S PARAGRAPH
000940*                             COMMENTARY HAD NOT KEPT PACE WITH
000950*                             THE LOGIC CHANGES MADE UNDER CR-0098
000960*                             THROUGH CR-0534 ABOVE.  EXPANDED THE
000970*                             REMARKS AROUND THE BALANCE-
000980*                             ATTRIBUTION ARITHMETIC IN SECTIONS
000990*                             2310 AND 2320 AND ADDED PARAGRAPH
001000*                             BANNERS THAT WERE MISSING THROUGHOUT.
001010*                             NO LOGIC CHANGE.
001020******************************************************************
001030******************************************************************
001040*    ENVIRONMENT DIVISION.
001050******************************************************************
001060 ENVIRONMENT DIVISION.
001070 CONFIGURATION SECTION.
001080 SOURCE-COMPUTER. IBM-370.
001090 OBJECT-COMPUTER. IBM-370.
001100*    C01 DRIVES THE TOP-OF-FORM SKIP FOR THE BALANCE REPORT'S
001110*    PAGE HEADER - CARRIED HERE EVEN THOUGH THIS PROGRAM DOES NOT
001120*    YET PAGE-BREAK MID-REPORT, AS HOUSE STANDARD FOR ANY PROGRAM
001130*    THAT OWNS A PRINT FILE.
001140 SPECIAL-NAMES.
001150     C01 IS TOP-OF-FORM.
001160 INPUT-OUTPUT SECTION.
001170*    FOUR FLAT SEQUENTIAL FILES - TWO INHERITED FROM EXS100'S
001180*    OUTPUT (USERS IS RE-READ, SETTLPRT IS THE SETTLED
001190*    PARTICIPATIONS), ONE HAND-OFF RECORD (RUNCTL), AND THIS
001200*    PROGRAM'S OWN PRINT OUTPUT (BALRPT).  NO INDEXED OR
001210*    RELATIVE FILES ANYWHERE IN THIS PROGRAM.
001220 FILE-CONTROL.
001230     SELECT USERS-FILE ASSIGN TO "USERS"
001240         ORGANIZATION IS LINE SEQUENTIAL
001250         FILE STATUS IS WS-USERS-STATUS.
001260     SELECT SETTLED-PARTS-FILE ASSIGN TO "SETTLPRT"
001270         ORGANIZATION IS LINE SEQUENTIAL
001280         FILE STATUS IS WS-SETTLED-STATUS.
001290     SELECT RUN-CTL-FILE ASSIGN TO "RUNCTL"
001300         ORGANIZATION IS LINE SEQUENTIAL
001310         FILE STATUS IS WS-RUNCTL-STATUS.
001320     SELECT BALANCE-REPORT-FILE ASSIGN TO "BALRPT"
001330         ORGANIZATION IS LINE SEQUENTIAL
001340         FILE STATUS IS WS-BALRPT-STATUS.
001350******************************************************************
001360 DATA DIVISION.
001370 FILE SECTION.
001380*    USER MASTER - SAME COPY MEMBER EXS100 READS.  RE-READ HERE
001390*    RATHER THAN PASSED FORWARD, SINCE THIS SHOP'S JOB STEPS DO
001400*    NOT SHARE WORKING STORAGE.
001410 FD  USERS-FILE.
001420 COPY EXSUSR.
001430*    SETTLED-PARTS-FILE - EXS100'S OUTPUT, ONE RECORD PER
001440*    PARTICIPANT PER EXPENSE AFTER SPLITTING.  WS-STL-PCT IS
001450*    CARRIED THROUGH FROM THE PARTICIPANT RECORD FOR AUDIT
001460*    PURPOSES ONLY - THE BALANCE ENGINE BELOW WORKS ENTIRELY OFF
001470*    AMT-PAID AND AMT-OWED, NEVER OFF THE PERCENTAGE ITSELF.
001480 FD  SETTLED-PARTS-FILE.
001490 01  FD-SETTLED-PART-RECORD.
001500     05  FD-STL-EXP-ID             PIC 9(06).
001510     05  FD-STL-USER-ID            PIC 9(06).
001520     05  FD-STL-AMT-PAID           PIC S9(10)V99
001530                                   SIGN TRAILING SEPARATE.
001540     05  FD-STL-AMT-OWED           PIC S9(10)V99
001550                                   SIGN TRAILING SEPARATE.
001560     05  FD-STL-PCT                PIC S9(03)V99
001570                                   SIGN TRAILING SEPARATE.
001580     05  FILLER                    PIC X(09).
001590*    RUN-CTL-FILE - ONE-RECORD HAND-OFF FROM EXS100, READ FOR THE
001600*    GRAND-TOTAL LINES PRINTED BY 2700 AT THE END OF THE REPORT.
001610 FD  RUN-CTL-FILE.
001620 COPY EXSCTL.
001630*    BALANCE-REPORT-FILE - THE ONE PRINT OUTPUT OF THIS PROGRAM,
001640*    STANDARD 132-BYTE WIDE CARRIAGE-CONTROL PRINT LINE.
001650 FD  BALANCE-REPORT-FILE.
001660 01  FD-BALANCE-REPORT-LINE        PIC X(132).
001670******************************************************************
001680 WORKING-STORAGE SECTION.
001690******************************************************************
001700*    FILE STATUS SWITCHES.  NOT ACTIVELY TESTED IN THIS PROGRAM
001710*    TODAY (EVERY FILE HERE IS EITHER WRITTEN ONCE BY EXS100 AND
001720*    ONLY READ HERE, OR WRITTEN SEQUENTIALLY WITH NO RETRY PATH),
001730*    BUT CARRIED FORWARD SO A FUTURE ABEND-ON-ERROR PASS HAS
001740*    SOMEWHERE TO HANG A DISPLAY OF THE FAILING STATUS CODE.
001750******************************************************************
001760 01  WS-FILE-STATUS-AREA.
001770     05  WS-USERS-STATUS           PIC X(02).
001780     05  WS-SETTLED-STATUS         PIC X(02).
001790     05  WS-RUNCTL-STATUS          PIC X(02).
001800     05  WS-BALRPT-STATUS          PIC X(02).
001810     05  FILLER                    PIC X(02).
001820******************************************************************
001830*    CONTROL SWITCHES.  THE TWO EOF SWITCHES DRIVE THE READ
001840*    LOOPS IN 2060 AND 2110; THE FOUND/NOT-FOUND PAIR DRIVES THE
001850*    SEARCH-OR-APPEND LOGIC IN 2350/2351 BELOW.
001860******************************************************************
001870 01  WS-SWITCHES.
001880     05  WS-USERS-EOF-SW           PIC X(01) VALUE 'N'.
001890         88  WS-USERS-EOF              VALUE 'Y'.
001900     05  WS-STL-EOF-SW             PIC X(01) VALUE 'N'.
001910         88  WS-STL-EOF                VALUE 'Y'.
001920     05  WS-BAL-FOUND-SW           PIC X(01) VALUE 'N'.
001930         88  WS-BAL-ENTRY-FOUND        VALUE 'Y'.
001940         88  WS-BAL-ENTRY-NOT-FOUND    VALUE 'N'.
001950     05  FILLER                    PIC X(05).
001960******************************************************************
001970*    USER MASTER TABLE - LOADED ONCE, SEARCHED BY BINARY SEARCH.
001980******************************************************************
001990 77  WS-USER-TBL-CT                PIC 9(04) COMP VALUE ZERO.
002000 77  WS-USER-TBL-IX                PIC 9(04) COMP VALUE ZERO.
002010*    WS-UT-ACTIVE-CD IS CARRIED HERE BUT NOT INTERROGATED - THE
002020*    BALANCE ENGINE REPORTS ON EVERY USER WITH A NONZERO BALANCE
002030*    WHETHER ACTIVE OR NOT, SINCE AN INACTIVE USER CAN STILL OWE
002040*    MONEY.  LEFT IN FOR PARITY WITH EXSUSR, NOT FOR USE HERE.
002050 01  WS-USER-TABLE.
002060     05  WS-USER-ENTRY OCCURS 500 TIMES
002070                       ASCENDING KEY IS WS-UT-USER-ID
002080                       INDEXED BY WS-UT-IDX.
002090         10  WS-UT-USER-ID         PIC 9(06).
002100         10  WS-UT-USER-NAME       PIC X(20).
002110         10  WS-UT-FULL-NAME       PIC X(30).
002120         10  WS-UT-ACTIVE-CD       PIC X(01).
002130         10  FILLER                PIC X(03).
002140     05  FILLER                    PIC X(04).
002150*    WS-SEARCH-KEY DOUBLES AS BOTH THE SUBJECT-USER HOLDER
002160*    (SET ONCE PER 2200-PROCESS-ONE-USER CALL) AND THE GENERAL
002170*    LOOKUP KEY 2150-SEARCH-USER-TABLE USES FOR COUNTERPARTY
002180*    NAME LOOKUPS - SEE THE SAVE/RESTORE AROUND 2610'S CALL TO IT.
002190 01  WS-SEARCH-WORK-AREA.
002200     05  WS-SEARCH-KEY             PIC 9(06).
002210     05  WS-FOUND-USER-NAME        PIC X(26).
002220     05  FILLER                    PIC X(06).
002230******************************************************************
002240*    FULL SETTLED-PARTICIPANT TABLE - THE WHOLE SETTLED-PARTS
002250*    FILE, LOADED ONCE.  FILE ORDER IS EXPENSE ORDER, SO ENTRIES
002260*    OF THE SAME EXPENSE ARE ALWAYS CONSECUTIVE, BUT THE BALANCE
002270*    ENGINE SCANS BY USER-ID, SO THE FULL TABLE IS KEPT FLAT AND
002280*    SCANNED RATHER THAN INDEXED.
002290******************************************************************
002300 77  WS-ALL-CT                     PIC 9(05) COMP VALUE ZERO.
002310 77  WS-ALL-IX                     PIC 9(05) COMP VALUE ZERO.
002320 77  WS-OTH-IX                     PIC 9(05) COMP VALUE ZERO.
002330 01  WS-ALL-PARTS-TABLE.
002340     05  WS-ALL-ENTRY OCCURS 2000 TIMES INDEXED BY WS-ALL-IDX.
002350         10  WS-ALL-EXP-ID         PIC 9(06).
002360         10  WS-ALL-USER-ID        PIC 9(06).
002370         10  WS-ALL-SETTLE-AREA.
002380             15  WS-ALL-AMT-PAID   PIC S9(10)V99
002390                                   SIGN TRAILING SEPARATE.
002400             15  WS-ALL-AMT-OWED   PIC S9(10)V99
002410                                   SIGN TRAILING SEPARATE.
002420*        WS-ALL-NET-ALT-AREA IS A LEFTOVER VIEW FROM AN EARLIER
002430*        DRAFT OF THIS TABLE (BEFORE THE ATTRIBUTION LOGIC WAS
002440*        SPLIT INTO SEPARATE PAID/OWED FIELDS) - IT IS NOT
002450*        REFERENCED ANYWHERE IN THE CURRENT PROCEDURE DIVISION.
002460*        KEPT BECAUSE REMOVING A REDEFINE THAT LINES UP WITH
002470*        FD-SETTLED-PART-RECORD'S OWN LAYOUT BUYS NOTHING.
002480         10  WS-ALL-NET-ALT-AREA REDEFINES WS-ALL-SETTLE-AREA.
002490             15  WS-ALL-NET-AT     PIC S9(10)V99
002500                                   SIGN TRAILING SEPARATE.
002510             15  FILLER            PIC X(13).
002520         10  FILLER                PIC X(04).
002530     05  FILLER                    PIC X(04).
002540*    ONE-RECORD READ-INTO AREA FOR 2060 - READ INTO HERE FIRST,
002550*    THEN FIELD-BY-FIELD INTO THE TABLE ROW, RATHER THAN READING
002560*    DIRECTLY INTO THE OCCURS ENTRY, SINCE COBOL WILL NOT READ
002570*    INTO A TABLE ELEMENT SUBSCRIPTED BY A COUNTER THAT HAS NOT
002580*    YET BEEN INCREMENTED FOR THIS RECORD.
002590 01  WS-HOLD-SETTLED-PART.
002600     05  WS-HLD-EXP-ID             PIC 9(06).
002610     05  WS-HLD-USER-ID            PIC 9(06).
002620     05  WS-HLD-AMT-PAID           PIC S9(10)V99
002630                                   SIGN TRAILING SEPARATE.
002640     05  WS-HLD-AMT-OWED           PIC S9(10)V99
002650                                   SIGN TRAILING SEPARATE.
002660     05  FILLER                    PIC X(09).
002670******************************************************************
002680*    PAIRWISE BALANCE TABLE - ONE SUBJECT USER'S ROW AT A TIME.
002690*    WS-BAL-ENTRY (K) HOLDS THE NET BALANCE AGAINST THE K-TH
002700*    COUNTERPARTY BUILT UP SO FAR FOR THE CURRENT SUBJECT.  EACH
002710*    ENTRY IS THE EXS-BAL-... FIELD SET COPIED STRAIGHT FROM THE
002720*    EXSBAL COPY MEMBER, SO THE TABLE ROW LAYOUT AND THE OUTPUT
002730*    BALANCE RECORD LAYOUT CAN NEVER DRIFT APART.  EXSBAL CARRIES
002740*    NO 01-LEVEL HEADER OF ITS OWN - IT IS WRITTEN AS A TABLE-
002750*    ENTRY FRAGMENT SPECIFICALLY FOR THIS COPY, STARTING AT THE
002760*    10 LEVEL SO IT NESTS UNDER THE 05-LEVEL WS-BAL-ENTRY BELOW.
002770******************************************************************
002780 77  WS-BAL-CT                     PIC 9(04) COMP VALUE ZERO.
002790 77  WS-BAL-IX                     PIC 9(04) COMP VALUE ZERO.
002800 77  WS-BAL-SRCH-IX                PIC 9(04) COMP VALUE ZERO.
002810 77  WS-BAL-NEXT-IX                PIC 9(04) COMP VALUE ZERO.
002820 77  WS-BAL-ORIG-CT                PIC 9(04) COMP VALUE ZERO.
002830 77  WS-BAL-KEEP-CT                PIC 9(04) COMP VALUE ZERO.
002840 01  WS-BAL-TABLE.
002850     05  WS-BAL-ENTRY OCCURS 500 TIMES INDEXED BY WS-BAL-IDX.
002860         COPY EXSBAL.
002870     05  FILLER                    PIC X(04).
002880*    WS-BAL-HOLD-ROW IS THE ONE-ROW SWAP AREA FOR THE EXCHANGE
002890*    SORT BELOW.  ITS LENGTH MUST TRACK WS-BAL-ENTRY EXACTLY -
002900*    31 BYTES IS THE COPIED EXSBAL FRAGMENT'S FULL LENGTH (USER-ID
002910*    6 + OTHER-ID 6 + AMOUNT-AREA 13 + FILLER 6).
002920 01  WS-BAL-HOLD-ROW               PIC X(31).
002930******************************************************************
002940*    DECIMAL UTILITIES - ROUND-TO-2-PLACES (HALF-UP) SCRATCH.
002950*    WS-R2-INPUT CARRIES FOUR DECIMAL PLACES BECAUSE THE DIVIDE
002960*    IN 2312/2322 CAN PRODUCE THOUSANDTHS OF A CENT BEFORE
002970*    2900-ROUND2 COLLAPSES IT BACK DOWN TO WS-R2-RESULT'S TWO
002980*    PLACES - WITHOUT THE EXTRA PRECISION THE COMPUTE ITSELF
002990*    WOULD TRUNCATE BEFORE ROUNDING EVER GOT A CHANCE TO RUN.
003000******************************************************************
003010 01  WS-ROUND2-WORK-AREA.
003020     05  WS-R2-INPUT               PIC S9(10)V9999
003030                                   SIGN TRAILING SEPARATE
003040                                   VALUE ZERO.
003050     05  WS-R2-RESULT              PIC S9(10)V99
003060                                   SIGN TRAILING SEPARATE
003070                                   VALUE ZERO.
003080******************************************************************
003090*    BALANCE ENGINE SCRATCH AREA.  WS-CUR-EXP-ID AND
003100*    WS-ENG-CONTRIB ARE SET ONCE PER SUBJECT PARTICIPATION BY
003110*    2230, THEN READ BY EVERY ATTRIBUTION PARAGRAPH BELOW IT
003120*    (2310 THROUGH 2322) FOR THE DURATION OF THAT ONE EXPENSE.
003130*    WS-ENG-OTHER-TOTAL IS RESET TO ZERO AT THE TOP OF EACH OF
003140*    2310/2320 AND ACCUMULATED BY THE SUM-OTHER- PARAGRAPHS.
003150******************************************************************
003160 01  WS-ENGINE-WORK-AREA.
003170     05  WS-CUR-EXP-ID             PIC 9(06) VALUE ZERO.
003180     05  WS-ENG-CONTRIB            PIC S9(10)V99
003190                                   SIGN TRAILING SEPARATE
003200                                   VALUE ZERO.
003210     05  WS-ENG-OTHER-TOTAL        PIC S9(10)V99
003220                                   SIGN TRAILING SEPARATE
003230                                   VALUE ZERO.
003240     05  FILLER                    PIC X(04).
003250******************************************************************
003260*    SUMMARY WORK AREA (ONE USER AT A TIME) - THIS IS A DIRECT
003270*    COPY OF THE EXSSUM MEMBER, NOT A HAND-BUILT LAYOUT, SO THE
003280*    SCRATCH FIELDS 2500-SUMMARIZE-USER ACCUMULATES INTO ARE THE
003290*    SAME FIELDS THE SUMMARY RECORD LAYOUT DOCUMENTS.  EXSSUM
003300*    CARRIES ITS OWN 01-LEVEL HEADER (EXS-SUMMARY-RECORD), SO NO
003310*    WRAPPING 01 IS DECLARED HERE.
003320******************************************************************
003330 COPY EXSSUM.
003340******************************************************************
003350*    RUN-WIDE GRAND TOTAL ACCUMULATOR (EXPENSE COUNTS AND
003360*    SETTLED AMOUNT COME FROM THE RUN CONTROL RECORD ITSELF).
003370******************************************************************
003380 77  WS-GRAND-USER-CT              PIC 9(06) COMP VALUE ZERO.
003390******************************************************************
003400*    PRINT LINE LAYOUTS.  EACH LINE IS BUILT IN ITS OWN WORKING-
003410*    STORAGE AREA AND MOVED TO FD-BALANCE-REPORT-LINE AT WRITE
003420*    TIME - STANDARD PRACTICE IN THIS SHOP SINCE THE SAME FD
003430*    RECORD SERVES EVERY LINE TYPE ON THE REPORT.
003440******************************************************************
003450*    PAGE HEADER - PRINTED ONCE AT THE TOP OF THE REPORT BY
003460*    0000-MAIN-CONTROL BEFORE THE FIRST USER IS PROCESSED.
003470 01  WS-PAGE-HEADER-LINE.
003480     05  FILLER                    PIC X(40) VALUE SPACES.
003490     05  WS-PHL-TITLE              PIC X(33)
003500             VALUE "EXPENSE SHARE - BALANCE REPORT".
003510     05  FILLER                    PIC X(10) VALUE SPACES.
003520     05  WS-PHL-LIT                PIC X(09) VALUE "RUN DATE:".
003530     05  WS-PHL-RUN-DATE           PIC 9(04)/99/99.
003540     05  FILLER                    PIC X(32) VALUE SPACES.
003550*    USER HEADER - ONE PER SUBJECT, PRINTED BY 2600 AT THE START
003560*    OF THAT SUBJECT'S CONTROL-BREAK GROUP.
003570 01  WS-USER-HEADER-LINE.
003580     05  FILLER                    PIC X(04) VALUE SPACES.
003590     05  WS-UHL-LIT                PIC X(06) VALUE "USER: ".
003600     05  WS-UHL-USER-ID            PIC 9(06).
003610     05  FILLER                    PIC X(02) VALUE SPACES.
003620     05  WS-UHL-USER-NAME          PIC X(20).
003630     05  FILLER                    PIC X(94) VALUE SPACES.
003640*    DETAIL LINE - ONE PER NONZERO COUNTERPARTY, PRINTED BY
003650*    2610 IN SORTED (LARGEST ABSOLUTE AMOUNT FIRST) ORDER.
003660 01  WS-DETAIL-LINE.
003670     05  FILLER                    PIC X(08) VALUE SPACES.
003680     05  WS-DTL-OTHER-ID           PIC 9(06).
003690     05  FILLER                    PIC X(02) VALUE SPACES.
003700     05  WS-DTL-OTHER-NAME         PIC X(20).
003710     05  FILLER                    PIC X(04) VALUE SPACES.
003720     05  WS-DTL-AMOUNT             PIC ZZ,ZZZ,ZZ9.99.
003730     05  FILLER                    PIC X(04) VALUE SPACES.
003740     05  WS-DTL-DIRECTION          PIC X(08).
003750     05  FILLER                    PIC X(68) VALUE SPACES.
003760*    USER FOOTER - THE ONE-LINE SUMMARY PRINTED BY 2620 AFTER
003770*    THE LAST DETAIL LINE OF EACH SUBJECT'S GROUP; VALUES COME
003780*    STRAIGHT FROM THE EXS-SUM- FIELDS 2500 BUILT.
003790 01  WS-USER-FOOTER-LINE.
003800     05  FILLER                    PIC X(06) VALUE SPACES.
003810     05  WS-UFL-LIT1               PIC X(14)
003820             VALUE "OWED TO YOU: ".
003830     05  WS-UFL-OWED-TO-YOU        PIC Z,ZZZ,ZZ9.99-.
003840     05  FILLER                    PIC X(03) VALUE SPACES.
003850     05  WS-UFL-LIT2               PIC X(10) VALUE "YOU OWE: ".
003860     05  WS-UFL-YOU-OWE            PIC Z,ZZZ,ZZ9.99-.
003870     05  FILLER                    PIC X(03) VALUE SPACES.
003880     05  WS-UFL-LIT3               PIC X(10) VALUE "OVERALL: ".
003890     05  WS-UFL-OVERALL            PIC Z,ZZZ,ZZ9.99-.
003900     05  FILLER                    PIC X(03) VALUE SPACES.
003910     05  WS-UFL-LIT4               PIC X(08) VALUE "CNTS: ".
003920     05  WS-UFL-CNT-OWE-YOU        PIC ZZZ9.
003930     05  FILLER                    PIC X(01) VALUE "/".
003940     05  WS-UFL-CNT-YOU-OWE        PIC ZZZ9.
003950     05  FILLER                    PIC X(31) VALUE SPACES.
003960*    GRAND TOTAL LINES - ONE BLANK SPACER AND TWO COUNT/AMOUNT
003970*    LINES, PRINTED ONCE BY 2700 AFTER THE LAST SUBJECT'S GROUP.
003980 01  WS-GRAND-TOTAL-LINE-1         PIC X(132) VALUE SPACES.
003990 01  WS-GRAND-TOTAL-LINE-2.
004000     05  FILLER                    PIC X(06) VALUE SPACES.
004010     05  WS-GTL-LIT1               PIC X(16)
004020             VALUE "USERS REPORTED:".
004030     05  WS-GTL-USER-CT            PIC ZZZ,ZZ9.
004040     05  FILLER                    PIC X(05) VALUE SPACES.
004050     05  WS-GTL-LIT2               PIC X(19)
004060             VALUE "EXPENSES PROCESSED:".
004070     05  WS-GTL-PROCESSED-CT       PIC ZZZ,ZZ9.
004080     05  FILLER                    PIC X(05) VALUE SPACES.
004090     05  WS-GTL-LIT3               PIC X(18)
004100             VALUE "EXPENSES REJECTED:".
004110     05  WS-GTL-REJECTED-CT        PIC ZZZ,ZZ9.
004120     05  FILLER                    PIC X(38) VALUE SPACES.
004130 01  WS-GRAND-TOTAL-LINE-3.
004140     05  FILLER                    PIC X(06) VALUE SPACES.
004150     05  WS-GTL-LIT4               PIC X(22)
004160             VALUE "TOTAL AMOUNT SETTLED: ".
004170     05  WS-GTL-SETTLED-AMT        PIC ZZ,ZZZ,ZZZ,ZZ9.99.
004180     05  FILLER                    PIC X(86) VALUE SPACES.
004190******************************************************************
004200 PROCEDURE DIVISION.
004210******************************************************************
004220*    0000-MAIN-CONTROL / 0010-PROCESS-LOOP / 0020-WRAP-UP - THE
004230*    JOB-STEP DRIVER.  INITIALIZATION LOADS BOTH WORKING TABLES
004240*    AND POSITIONS THE USER-TABLE SUBSCRIPT AT THE FIRST ENTRY;
004250*    0010 THEN WALKS THE USER TABLE ONE SUBJECT AT A TIME UNTIL
004260*    THE SUBSCRIPT RUNS PAST THE LOADED COUNT.  GO TO IS USED
004270*    RATHER THAN AN INLINE PERFORM-UNTIL LOOP, MATCHING THE
004280*    CONTROL-FLOW IDIOM EXS100 USES FOR ITS OWN DRIVER.
004290******************************************************************
004300 0000-MAIN-CONTROL.
004310     PERFORM 2000-INITIALIZE
004320         THRU 2000-EXIT.
004330     MOVE 1 TO WS-USER-TBL-IX.
004340 0010-PROCESS-LOOP.
004350*    LOOP TEST FIRST - AN EMPTY USER MASTER (WS-USER-TBL-CT =
004360*    ZERO) FALLS STRAIGHT THROUGH TO THE WRAP-UP WITHOUT EVER
004370*    CALLING 2200, WHICH STILL PRINTS A VALID (EMPTY) REPORT.
004380     IF WS-USER-TBL-IX > WS-USER-TBL-CT
004390         GO TO 0020-WRAP-UP.
004400     PERFORM 2200-PROCESS-ONE-USER
004410         THRU 2200-EXIT.
004420     ADD 1 TO WS-USER-TBL-IX.
004430     GO TO 0010-PROCESS-LOOP.
004440 0020-WRAP-UP.
004450*    ALL USERS HAVE BEEN REPORTED - PRINT THE GRAND TOTALS AND
004460*    CLOSE UP.
004470     PERFORM 2700-PRINT-GRAND-TOTALS
004480         THRU 2700-EXIT.
004490     PERFORM 2800-TERMINATE
004500         THRU 2800-EXIT.
004510     STOP RUN.
004520******************************************************************
004530*    2000-INITIALIZE - OPEN FILES, LOAD THE USER MASTER AND THE
004540*    FULL SETTLED-PARTS TABLE, READ THE RUN CONTROL RECORD, AND
004550*    PRINT THE PAGE HEADER.
004560******************************************************************
004570 2000-INITIALIZE.
004580     OPEN INPUT  USERS-FILE
004590          INPUT  SETTLED-PARTS-FILE
004600          INPUT  RUN-CTL-FILE
004610          OUTPUT BALANCE-REPORT-FILE.
004620     PERFORM 2100-LOAD-USER-TABLE
004630         THRU 2100-EXIT.
004640     PERFORM 2050-LOAD-ALL-SETTLED-PARTS
004650         THRU 2050-EXIT.
004660*    THE RUN-CTL-FILE RECORD IS ONE-PER-RUN - AT-END HERE MEANS
004670*    EXS100 NEVER RAN, NOT THAT THE COUNTS WERE ZERO, BUT THE
004680*    REPORT STILL HAS TO PRINT SOMETHING RATHER THAN ABEND.
004690     READ RUN-CTL-FILE
004700         AT END
004710             MOVE ZERO TO EXS-CTL-EXP-PROCESSED-CT
004720             MOVE ZERO TO EXS-CTL-EXP-REJECTED-CT
004730             MOVE ZERO TO EXS-CTL-SETTLED-AMT-TOTAL
004740             MOVE 2026 TO EXS-CTL-RUN-YYYY
004750             MOVE 01   TO EXS-CTL-RUN-MM
004760             MOVE 01   TO EXS-CTL-RUN-DD.
004770*    BUILD THE RUN-DATE LITERAL FROM THE RUN-CONTROL RECORD'S
004780*    BROKEN-OUT YYYY/MM/DD FIELDS RATHER THAN EDITING THE PACKED
004790*    DATE DIRECTLY - SAME TECHNIQUE EXS100 USES FOR ITS OWN
004800*    REPORT HEADERS.
004810     MOVE EXS-CTL-RUN-YYYY  TO WS-PHL-RUN-DATE (1:4).
004820     MOVE EXS-CTL-RUN-MM    TO WS-PHL-RUN-DATE (5:2).
004830     MOVE EXS-CTL-RUN-DD    TO WS-PHL-RUN-DATE (7:2).
004840     WRITE FD-BALANCE-REPORT-LINE FROM WS-PAGE-HEADER-LINE.
004850     WRITE FD-BALANCE-REPORT-LINE FROM WS-GRAND-TOTAL-LINE-1
004860         AFTER ADVANCING 1 LINE.
004870 2000-EXIT.
004880     EXIT.
004890******************************************************************
004900*    2050-LOAD-ALL-SETTLED-PARTS - READS THE SETTLED-PARTS FILE
004910*    (EXPENSE ORDER) INTO WS-ALL-PARTS-TABLE IN ONE PASS.  THIS
004920*    IS THE TABLE THE BALANCE ENGINE SCANS REPEATEDLY - ONCE PER
004930*    SUBJECT USER - SO IT IS WORTH THE UP-FRONT MEMORY COST TO
004940*    AVOID REOPENING THE SETTLED-PARTS FILE FOR EVERY USER.
004950******************************************************************
004960 2050-LOAD-ALL-SETTLED-PARTS.
004970     MOVE ZERO TO WS-ALL-CT.
004980     PERFORM 2060-LOAD-ONE-SETTLED-PART
004990         THRU 2060-EXIT
005000         UNTIL WS-STL-EOF.
005010 2050-EXIT.
005020     EXIT.
005030*    2060-LOAD-ONE-SETTLED-PART - ONE READ, ONE TABLE ROW.  NO
005040*    VALIDATION HAPPENS HERE - EVERY RECORD ON SETTLPRT ALREADY
005050*    PASSED EXS100'S EXPENSE-LEVEL VALIDATION BEFORE IT WAS
005060*    WRITTEN, SO THIS PARAGRAPH JUST COPIES FIELDS INTO THE NEXT
005070*    FREE TABLE SLOT.
005080 2060-LOAD-ONE-SETTLED-PART.
005090     READ SETTLED-PARTS-FILE INTO WS-HOLD-SETTLED-PART
005100         AT END SET WS-STL-EOF TO TRUE
005110         NOT AT END
005120             ADD 1 TO WS-ALL-CT
005130             MOVE WS-HLD-EXP-ID  TO WS-ALL-EXP-ID (WS-ALL-CT)
005140             MOVE WS-HLD-USER-ID TO WS-ALL-USER-ID (WS-ALL-CT)
005150             MOVE WS-HLD-AMT-PAID TO WS-ALL-AMT-PAID (WS-ALL-CT)
005160             MOVE WS-HLD-AMT-OWED TO WS-ALL-AMT-OWED (WS-ALL-CT).
005170 2060-EXIT.
005180     EXIT.
005190******************************************************************
005200*    2100-LOAD-USER-TABLE - SAME CONVENTION AS EXS100 - READ THE
005210*    WHOLE USER MASTER INTO WS-USER-TABLE, ASCENDING ON
005220*    WS-UT-USER-ID, SO 2150-SEARCH-USER-TABLE CAN BINARY-SEARCH
005230*    IT BELOW.  THE MASTER ITSELF IS WRITTEN SORTED BY USER-ID,
005240*    SO NO SEPARATE SORT STEP IS NEEDED HERE.
005250******************************************************************
005260 2100-LOAD-USER-TABLE.
005270     MOVE ZERO TO WS-USER-TBL-CT.
005280     PERFORM 2110-LOAD-ONE-USER
005290         THRU 2110-EXIT
005300         UNTIL WS-USERS-EOF.
005310 2100-EXIT.
005320     EXIT.
005330*    2110-LOAD-ONE-USER - ONE READ, ONE TABLE ROW.
005340 2110-LOAD-ONE-USER.
005350*    ONLY THE FOUR FIELDS THE BALANCE ENGINE AND REPORT ACTUALLY
005360*    NEED ARE COPIED OUT OF EXS-USER-MASTER-RECORD - THE REST OF
005370*    THE MASTER RECORD (ADDRESS, CONTACT, ETC.) HAS NO ROLE IN
005380*    THIS PROGRAM AND IS LEFT UNTOUCHED IN THE FD AREA.
005390     READ USERS-FILE
005400         AT END SET WS-USERS-EOF TO TRUE
005410         NOT AT END
005420             ADD 1 TO WS-USER-TBL-CT
005430             MOVE EXS-USER-ID        TO WS-UT-USER-ID (WS-USER-TBL-CT)
005440             MOVE EXS-USER-NAME      TO WS-UT-USER-NAME (WS-USER-TBL-CT)
005450             MOVE EXS-USER-FULL-NAME TO WS-UT-FULL-NAME (WS-USER-TBL-CT)
005460             MOVE EXS-USER-ACTIVE-CD TO WS-UT-ACTIVE-CD (WS-USER-TBL-CT).
005470 2110-EXIT.
005480     EXIT.
005490******************************************************************
005500*    2150-SEARCH-USER-TABLE - BINARY SEARCH ON WS-SEARCH-KEY,
005510*    LEAVES THE NAME IN WS-FOUND-USER-NAME.  EVERY ID PASSED IN
005520*    HERE WAS ALREADY ON THE USER MASTER WHEN EXS100 VALIDATED
005530*    IT, SO THE AT-END PATH ONLY GUARDS AGAINST A MASTER CHANGED
005540*    BETWEEN JOB STEPS.
005550******************************************************************
005560 2150-SEARCH-USER-TABLE.
005570*    SEARCH ALL REQUIRES THE INDEX TO BE SET BEFORE THE VERB
005580*    RUNS, EVEN THOUGH THE RUNTIME OWNS THE INDEX DURING THE
005590*    SEARCH ITSELF - STANDARD COBOL HOUSEKEEPING, NOT OPTIONAL.
005600     MOVE SPACES TO WS-FOUND-USER-NAME.
005610     SET WS-UT-IDX TO 1.
005620     SEARCH ALL WS-USER-ENTRY
005630         AT END
005640             MOVE "*** USER NOT ON MASTER ***" TO WS-FOUND-USER-NAME
005650         WHEN WS-UT-USER-ID (WS-UT-IDX) = WS-SEARCH-KEY
005660             MOVE WS-UT-USER-NAME (WS-UT-IDX) TO WS-FOUND-USER-NAME.
005670 2150-EXIT.
005680     EXIT.
005690******************************************************************
005700*    2200-PROCESS-ONE-USER - DRIVES THE BALANCE ENGINE, THE
005710*    SORT, THE SUMMARIZER AND THE REPORT PRINTING FOR ONE
005720*    SUBJECT USER FROM THE USER TABLE.  THE SUBJECT'S OWN USER-ID
005730*    IS PARKED IN WS-SEARCH-KEY FOR THE DURATION OF THIS
005740*    PARAGRAPH'S DESCENDANTS - EVERY LOWER-LEVEL PARAGRAPH BELOW
005750*    2230 COMPARES AGAINST WS-SEARCH-KEY RATHER THAN BEING PASSED
005760*    THE SUBJECT EXPLICITLY, SINCE THIS SHOP HAS NO CALL
005770*    CONVENTION AND PARAGRAPHS SHARE WORKING STORAGE INSTEAD.
005780******************************************************************
005790 2200-PROCESS-ONE-USER.
005800     MOVE WS-UT-USER-ID (WS-USER-TBL-IX) TO WS-SEARCH-KEY.
005810     MOVE ZERO TO WS-BAL-CT.
005820*    SCAN THE ENTIRE SETTLED-PARTS TABLE ONCE FOR THIS SUBJECT.
005830*    THE TABLE IS IN EXPENSE ORDER, NOT SUBJECT ORDER, SO A FULL
005840*    SCAN IS UNAVOIDABLE HERE - THERE IS NO INDEX ON USER-ID.
005850     PERFORM 2230-CHECK-ONE-ALL-ENTRY
005860         THRU 2230-EXIT
005870         VARYING WS-ALL-IX FROM 1 BY 1
005880         UNTIL WS-ALL-IX > WS-ALL-CT.
005890*    A BALANCE ROW CAN STILL BE SITTING AT EXACT ZERO AFTER ALL
005900*    OF THE SUBJECT'S EXPENSES HAVE POSTED TO IT - SQUEEZE THOSE
005910*    OUT BEFORE SORTING, SUMMARIZING OR PRINTING ANYTHING.
005920     PERFORM 2240-REMOVE-ZERO-BALANCES
005930         THRU 2240-EXIT.
005940*    A SUBJECT WITH NO NONZERO COUNTERPARTIES (EVERYONE THEY
005950*    DEALT WITH CAME OUT EXACTLY EVEN) GETS NO REPORT SECTION AT
005960*    ALL AND NO ENTRY IN THE GRAND USER COUNT.
005970     IF WS-BAL-CT > ZERO
005980         PERFORM 2400-SORT-USER-BALANCES
005990             THRU 2400-EXIT
006000         PERFORM 2500-SUMMARIZE-USER
006010             THRU 2500-EXIT
006020         PERFORM 2600-PRINT-USER-HEADER
006030             THRU 2600-EXIT
006040         PERFORM 2610-PRINT-ONE-DETAIL
006050             THRU 2610-EXIT
006060             VARYING WS-BAL-IX FROM 1 BY 1
006070             UNTIL WS-BAL-IX > WS-BAL-CT
006080         PERFORM 2620-PRINT-USER-FOOTER
006090             THRU 2620-EXIT
006100         ADD 1 TO WS-GRAND-USER-CT.
006110 2200-EXIT.
006120     EXIT.
006130******************************************************************
006140*    2230-CHECK-ONE-ALL-ENTRY - IF THIS TABLE ENTRY IS ONE OF THE
006150*    SUBJECT'S OWN PARTICIPATIONS, DISPATCH TO THE OVER-PAID OR
006160*    UNDER-PAID ATTRIBUTION PARAGRAPH.  A ZERO CONTRIBUTION NEEDS
006170*    NO ATTRIBUTION AT ALL.
006180******************************************************************
006190 2230-CHECK-ONE-ALL-ENTRY.
006200     IF WS-ALL-USER-ID (WS-ALL-IX) = WS-SEARCH-KEY
006210         MOVE WS-ALL-EXP-ID (WS-ALL-IX) TO WS-CUR-EXP-ID
006220         COMPUTE WS-ENG-CONTRIB =
006230             WS-ALL-AMT-PAID (WS-ALL-IX) - WS-ALL-AMT-OWED (WS-ALL-IX)
006240         IF WS-ENG-CONTRIB > ZERO
006250             PERFORM 2310-ATTRIBUTE-OVERPAID
006260                 THRU 2310-EXIT
006270         ELSE
006280         IF WS-ENG-CONTRIB < ZERO
006290             PERFORM 2320-ATTRIBUTE-UNDERPAID
006300                 THRU 2320-EXIT.
006310 2230-EXIT.
006320     EXIT.
006330******************************************************************
006340*    2240-REMOVE-ZERO-BALANCES - A BALANCE ROW CAN ROUND TO ZERO
006350*    ACROSS MULTIPLE EXPENSES EVEN THOUGH EVERY POSTING TO IT WAS
006360*    NONZERO AT THE TIME.  CLOSE THE GAP LEFT BY ANY SUCH ROW SO
006370*    THE SORT, THE SUMMARY AND THE REPORT NEVER SEE A ZERO-AMOUNT
006380*    COUNTERPARTY.
006390******************************************************************
006400 2240-REMOVE-ZERO-BALANCES.
006410*    WS-BAL-ORIG-CT FREEZES THE PRE-COMPACTION ROW COUNT SO THE
006420*    VARYING CLAUSE BELOW HAS A STABLE UPPER BOUND - WS-BAL-CT
006430*    ITSELF IS NOT SAFE TO LOOP AGAINST HERE SINCE IT IS BEING
006440*    OVERWRITTEN (VIA WS-BAL-KEEP-CT) AS THE COMPACTION RUNS.
006450     MOVE WS-BAL-CT TO WS-BAL-ORIG-CT.
006460     MOVE ZERO TO WS-BAL-KEEP-CT.
006470     PERFORM 2241-KEEP-ONE-IF-NONZERO
006480         THRU 2241-EXIT
006490         VARYING WS-BAL-SRCH-IX FROM 1 BY 1
006500         UNTIL WS-BAL-SRCH-IX > WS-BAL-ORIG-CT.
006510     MOVE WS-BAL-KEEP-CT TO WS-BAL-CT.
006520 2240-EXIT.
006530     EXIT.
006540*    2241-KEEP-ONE-IF-NONZERO - A NONZERO ROW IS COMPACTED DOWN
006550*    TO THE NEXT FREE KEEP-SLOT IN PLACE, CLOSING UP THE GAP LEFT
006560*    BY ANY ZERO ROW THAT CAME BEFORE IT.  WHEN THE ROW IS
006570*    ALREADY SITTING IN ITS OWN KEEP-SLOT (NO GAP YET) THE MOVE
006580*    IS SKIPPED RATHER THAN MOVING A ROW ONTO ITSELF.
006590 2241-KEEP-ONE-IF-NONZERO.
006600     IF EXS-BAL-AMOUNT (WS-BAL-SRCH-IX) NOT = ZERO
006610         ADD 1 TO WS-BAL-KEEP-CT
006620         IF WS-BAL-SRCH-IX NOT = WS-BAL-KEEP-CT
006630             MOVE WS-BAL-ENTRY (WS-BAL-SRCH-IX)
006640                 TO WS-BAL-ENTRY (WS-BAL-KEEP-CT).
006650 2241-EXIT.
006660     EXIT.
006670******************************************************************
006680*    2310-ATTRIBUTE-OVERPAID - THE SUBJECT OVERPAID THIS EXPENSE
006690*    BY WS-ENG-CONTRIB.  SHARE IT OUT ACROSS THE OTHER
006700*    PARTICIPANTS OF THE SAME EXPENSE IN PROPORTION TO THEIR OWN
006710*    AMT-OWED.
006720*
006730*    EXAMPLE: A 90.00 DINNER SPLIT THREE WAYS (30.00 EACH OWED),
006740*    WHERE THE SUBJECT PAID THE WHOLE 90.00.  WS-ENG-CONTRIB
006750*    COMES IN AS 90.00 (PAID) - 30.00 (OWED) = 60.00.  EACH OF
006760*    THE OTHER TWO PARTICIPANTS OWED 30.00 OF THE 60.00 OTHER-
006770*    TOTAL, SO EACH IS CHARGED 60.00 * 30.00 / 60.00 = 30.00
006780*    AGAINST THE SUBJECT - EXACTLY WHAT EACH OF THEM OWES.
006790******************************************************************
006800 2310-ATTRIBUTE-OVERPAID.
006810     MOVE ZERO TO WS-ENG-OTHER-TOTAL.
006820     PERFORM 2311-SUM-OTHER-OWED
006830         THRU 2311-EXIT
006840         VARYING WS-OTH-IX FROM 1 BY 1
006850         UNTIL WS-OTH-IX > WS-ALL-CT.
006860     IF WS-ENG-OTHER-TOTAL > ZERO
006870         PERFORM 2312-SHARE-OVERPAID
006880             THRU 2312-EXIT
006890             VARYING WS-OTH-IX FROM 1 BY 1
006900             UNTIL WS-OTH-IX > WS-ALL-CT.
006910 2310-EXIT.
006920     EXIT.
006930*    2311-SUM-OTHER-OWED - ONE PASS OF THE DENOMINATOR BUILD.
006940*    WS-ENG-OTHER-TOTAL COMES OUT AS THE SUM OF AMT-OWED FOR
006950*    EVERY OTHER PARTICIPANT OF THIS SAME EXPENSE.  THAT SUM, NOT
006960*    THE EXPENSE'S GRAND TOTAL, IS THE CORRECT DENOMINATOR - THE
006970*    SUBJECT'S OWN SHARE OF THE EXPENSE IS ALREADY SETTLED BY THE
006980*    OVERPAYMENT ITSELF AND MUST NOT BE SHARED OUT AGAIN.
006990 2311-SUM-OTHER-OWED.
007000     IF WS-ALL-EXP-ID (WS-OTH-IX) = WS-CUR-EXP-ID
007010        AND WS-ALL-USER-ID (WS-OTH-IX) NOT = WS-SEARCH-KEY
007020         ADD WS-ALL-AMT-OWED (WS-OTH-IX) TO WS-ENG-OTHER-TOTAL.
007030 2311-EXIT.
007040     EXIT.
007050*    2312-SHARE-OVERPAID - ONE PASS OF THE NUMERATOR BUILD.  THE
007060*    SUBJECT'S OVERPAYMENT (WS-ENG-CONTRIB) IS PRORATED ACROSS
007070*    EACH OTHER PARTICIPANT BY THAT PARTICIPANT'S SHARE OF
007080*    WS-ENG-OTHER-TOTAL - A PARTICIPANT WHO OWED MORE ON THIS
007090*    EXPENSE ABSORBS A LARGER SLICE OF WHAT THE SUBJECT FRONTED.
007100*    THE RESULT IS ROUNDED HALF-UP BY 2900-ROUND2 BEFORE IT IS
007110*    POSTED, SO THE COUNTERPARTY'S BALANCE ROW ALWAYS CARRIES A
007120*    WHOLE-CENT AMOUNT.
007130 2312-SHARE-OVERPAID.
007140     IF WS-ALL-EXP-ID (WS-OTH-IX) = WS-CUR-EXP-ID
007150        AND WS-ALL-USER-ID (WS-OTH-IX) NOT = WS-SEARCH-KEY
007160         COMPUTE WS-R2-INPUT =
007170             WS-ENG-CONTRIB * WS-ALL-AMT-OWED (WS-OTH-IX)
007180                 / WS-ENG-OTHER-TOTAL
007190         PERFORM 2900-ROUND2
007200             THRU 2900-EXIT
007210*            A POSITIVE WS-R2-RESULT HERE MEANS THE COUNTERPARTY
007220*            OWES THE SUBJECT - THE SIGN CONVENTION EXS-BAL-AMOUNT
007230*            CARRIES THROUGHOUT THE BALANCE TABLE.
007240         PERFORM 2350-ADD-TO-BALANCE-TABLE
007250             THRU 2350-EXIT.
007260 2312-EXIT.
007270     EXIT.
007280******************************************************************
007290*    2320-ATTRIBUTE-UNDERPAID - THE SUBJECT UNDERPAID THIS
007300*    EXPENSE BY THE ABSOLUTE VALUE OF WS-ENG-CONTRIB.  SHARE THE
007310*    SHORTFALL OUT ACROSS THE OTHER PAYERS (AMT-PAID > 0) OF THE
007320*    SAME EXPENSE IN PROPORTION TO WHAT THEY PAID, AND POST IT
007330*    AS A NEGATIVE (SUBJECT OWES COUNTERPARTY) AMOUNT.
007340*
007350*    MIRROR EXAMPLE: THE SAME 90.00 DINNER, BUT THIS TIME THE
007360*    SUBJECT PAID NOTHING (OWED 30.00, PAID 0.00).
007370*    WS-ENG-CONTRIB COMES IN AS 0.00 - 30.00 = -30.00.  IF THE
007380*    OTHER TWO PARTICIPANTS PAID 60.00 AND 30.00 RESPECTIVELY
007390*    (90.00 OTHER-TOTAL), THE FIRST IS OWED 30.00 * 60.00 / 90.00
007400*    = 20.00 AND THE SECOND IS OWED 30.00 * 30.00 / 90.00 = 10.00
007410*    - TOGETHER THE FULL 30.00 SHORTFALL, SPLIT BY WHO FRONTED
007420*    THE MOST CASH.
007430******************************************************************
007440 2320-ATTRIBUTE-UNDERPAID.
007450     MOVE ZERO TO WS-ENG-OTHER-TOTAL.
007460     PERFORM 2321-SUM-OTHER-PAID
007470         THRU 2321-EXIT
007480         VARYING WS-OTH-IX FROM 1 BY 1
007490         UNTIL WS-OTH-IX > WS-ALL-CT.
007500     IF WS-ENG-OTHER-TOTAL > ZERO
007510         PERFORM 2322-SHARE-UNDERPAID
007520             THRU 2322-EXIT
007530             VARYING WS-OTH-IX FROM 1 BY 1
007540             UNTIL WS-OTH-IX > WS-ALL-CT.
007550 2320-EXIT.
007560     EXIT.
007570*    2321-SUM-OTHER-PAID - DENOMINATOR BUILD FOR THE UNDERPAID
007580*    CASE.  ONLY OTHER PARTICIPANTS WHO ACTUALLY PAID SOMETHING
007590*    TOWARD THIS EXPENSE (AMT-PAID > 0) CAN BE OWED A SHARE OF
007600*    THE SUBJECT'S SHORTFALL - A PARTICIPANT WHO PAID NOTHING HAS
007610*    NO CLAIM AGAINST THE SUBJECT FOR THIS EXPENSE.
007620 2321-SUM-OTHER-PAID.
007630     IF WS-ALL-EXP-ID (WS-OTH-IX) = WS-CUR-EXP-ID
007640        AND WS-ALL-USER-ID (WS-OTH-IX) NOT = WS-SEARCH-KEY
007650        AND WS-ALL-AMT-PAID (WS-OTH-IX) > ZERO
007660         ADD WS-ALL-AMT-PAID (WS-OTH-IX) TO WS-ENG-OTHER-TOTAL.
007670 2321-EXIT.
007680     EXIT.
007690*    2322-SHARE-UNDERPAID - MIRROR OF 2312 FOR THE UNDERPAID
007700*    CASE.  WS-ENG-CONTRIB IS NEGATIVE HERE, SO IT IS NEGATED
007710*    BEFORE THE PRORATION SO THE COMPUTE CARRIES A POSITIVE
007720*    SHORTFALL AMOUNT; THE RESULT IS THEN RE-NEGATED AFTER
007730*    ROUNDING SO THE POSTING TO EXS-BAL-AMOUNT COMES OUT NEGATIVE
007740*    - THE SUBJECT OWES THE COUNTERPARTY, NOT THE OTHER WAY
007750*    AROUND.  EACH OTHER PAYER'S SHARE OF THE SHORTFALL IS
007760*    PRORATED BY THAT PAYER'S SHARE OF WS-ENG-OTHER-TOTAL.
007770 2322-SHARE-UNDERPAID.
007780     IF WS-ALL-EXP-ID (WS-OTH-IX) = WS-CUR-EXP-ID
007790        AND WS-ALL-USER-ID (WS-OTH-IX) NOT = WS-SEARCH-KEY
007800        AND WS-ALL-AMT-PAID (WS-OTH-IX) > ZERO
007810         COMPUTE WS-R2-INPUT =
007820             (ZERO - WS-ENG-CONTRIB) * WS-ALL-AMT-PAID (WS-OTH-IX)
007830                 / WS-ENG-OTHER-TOTAL
007840         PERFORM 2900-ROUND2
007850             THRU 2900-EXIT
007860         COMPUTE WS-R2-RESULT = ZERO - WS-R2-RESULT
007870         PERFORM 2350-ADD-TO-BALANCE-TABLE
007880             THRU 2350-EXIT.
007890 2322-EXIT.
007900     EXIT.
007910******************************************************************
007920*    2350-ADD-TO-BALANCE-TABLE - POST WS-R2-RESULT AGAINST
007930*    COUNTERPARTY WS-ALL-USER-ID (WS-OTH-IX) IN WS-BAL-TABLE,
007940*    ADDING A NEW ROW IF THE SUBJECT HAS NOT SEEN THIS
007950*    COUNTERPARTY BEFORE.
007960******************************************************************
007970*    2350-ADD-TO-BALANCE-TABLE - CALLED ONCE PER ATTRIBUTED SHARE
007980*    FROM EITHER 2312 OR 2322.  THE SUBJECT MAY ALREADY HAVE A
007990*    ROW AGAINST THIS SAME COUNTERPARTY FROM AN EARLIER EXPENSE
008000*    IN THE SCAN, SO 2351 IS PERFORMED FIRST TO LOOK FOR ONE; A
008010*    MATCH ADDS WS-R2-RESULT STRAIGHT INTO THE EXISTING ROW, A
008020*    MISS APPENDS A NEW ROW AT THE NEXT FREE SLOT.
008030 2350-ADD-TO-BALANCE-TABLE.
008040     SET WS-BAL-ENTRY-NOT-FOUND TO TRUE.
008050     PERFORM 2351-SEEK-ONE-BAL-ENTRY
008060         THRU 2351-EXIT
008070         VARYING WS-BAL-SRCH-IX FROM 1 BY 1
008080         UNTIL WS-BAL-SRCH-IX > WS-BAL-CT
008090            OR WS-BAL-ENTRY-FOUND.
008100     IF WS-BAL-ENTRY-NOT-FOUND
008110         ADD 1 TO WS-BAL-CT
008120         MOVE WS-SEARCH-KEY TO EXS-BAL-USER-ID (WS-BAL-CT)
008130         MOVE WS-ALL-USER-ID (WS-OTH-IX) TO EXS-BAL-OTHER-ID (WS-BAL-CT)
008140         MOVE WS-R2-RESULT TO EXS-BAL-AMOUNT (WS-BAL-CT).
008150 2350-EXIT.
008160     EXIT.
008170*    2351-SEEK-ONE-BAL-ENTRY - ONE COMPARE OF THE LINEAR SEARCH.
008180*    THE TABLE IS NEVER BIG ENOUGH (ONE ROW PER COUNTERPARTY THE
008190*    SUBJECT HAS DEALT WITH SO FAR) TO WARRANT A SEARCH ALL, SO A
008200*    PLAIN LINEAR SCAN IS USED, AS 2350 LOOPS IT.  A MATCH ADDS
008210*    THIS POSTING STRAIGHT INTO THE EXISTING ROW RATHER THAN
008220*    WAITING FOR 2350 TO APPEND A NEW ONE.
008230 2351-SEEK-ONE-BAL-ENTRY.
008240     IF EXS-BAL-OTHER-ID (WS-BAL-SRCH-IX) = WS-ALL-USER-ID (WS-OTH-IX)
008250         SET WS-BAL-ENTRY-FOUND TO TRUE
008260         ADD WS-R2-RESULT TO EXS-BAL-AMOUNT (WS-BAL-SRCH-IX).
008270 2351-EXIT.
008280     EXIT.
008290******************************************************************
008300*    2400-SORT-USER-BALANCES - CLASSIC EXCHANGE SORT OF THE
008310*    SUBJECT'S BALANCE ROWS, DESCENDING ON ABSOLUTE AMOUNT.  THE
008320*    TABLE IS NEVER LARGE (ONE ROW PER COUNTERPARTY), SO THE
008330*    SIMPLE EXCHANGE SORT USED ELSEWHERE IN THIS SHOP SUFFICES -
008340*    NO SEPARATE SORT FILE IS NEEDED.
008350******************************************************************
008360 2400-SORT-USER-BALANCES.
008370     PERFORM 2410-SORT-OUTER-PASS
008380         THRU 2410-EXIT
008390         VARYING WS-BAL-IX FROM 1 BY 1
008400         UNTIL WS-BAL-IX > WS-BAL-CT.
008410 2400-EXIT.
008420     EXIT.
008430*    2410-SORT-OUTER-PASS - ONE BUBBLE PASS OVER THE WHOLE TABLE.
008440*    2400 DRIVES WS-BAL-CT PASSES OF THIS, WHICH IS MORE PASSES
008450*    THAN A BUBBLE SORT STRICTLY NEEDS, BUT THE TABLE IS SMALL
008460*    AND THE EXTRA PASSES COST NOTHING WORTH OPTIMIZING AWAY.
008470 2410-SORT-OUTER-PASS.
008480     PERFORM 2420-SORT-INNER-COMPARE
008490         THRU 2420-EXIT
008500         VARYING WS-BAL-SRCH-IX FROM 1 BY 1
008510         UNTIL WS-BAL-SRCH-IX > WS-BAL-CT.
008520 2410-EXIT.
008530     EXIT.
008540*    2420-SORT-INNER-COMPARE - COMPARES THIS ROW AGAINST ITS
008550*    NEIGHBOR USING EXS-BAL-MAGNITUDE-AT, THE UNSIGNED REDEFINE
008560*    OF EXS-BAL-AMOUNT - THE SORT ORDERS ON ABSOLUTE SIZE, NOT
008570*    SIGN, SO THE BIGGEST DEBT OR CREDIT PRINTS FIRST REGARDLESS
008580*    OF WHICH DIRECTION IT RUNS.
008590 2420-SORT-INNER-COMPARE.
008600     IF WS-BAL-SRCH-IX < WS-BAL-CT
008610         IF EXS-BAL-MAGNITUDE-AT (WS-BAL-SRCH-IX) <
008620             EXS-BAL-MAGNITUDE-AT (WS-BAL-SRCH-IX + 1)
008630             PERFORM 2430-EXCHANGE-ROWS
008640                 THRU 2430-EXIT.
008650 2420-EXIT.
008660     EXIT.
008670*    2430-EXCHANGE-ROWS - SWAPS THE TWO ADJACENT ROWS THROUGH
008680*    WS-BAL-HOLD-ROW.  THE WHOLE ENTRY (USER-ID, OTHER-ID,
008690*    AMOUNT AND FILLER) MOVES AS ONE GROUP, SO THE REDEFINE AND
008700*    ITS 88-LEVELS STAY CONSISTENT WITH THE AMOUNT AFTER THE MOVE.
008710 2430-EXCHANGE-ROWS.
008720     MOVE WS-BAL-ENTRY (WS-BAL-SRCH-IX) TO WS-BAL-HOLD-ROW.
008730     ADD 1 TO WS-BAL-SRCH-IX GIVING WS-BAL-NEXT-IX.
008740     MOVE WS-BAL-ENTRY (WS-BAL-NEXT-IX) TO WS-BAL-ENTRY (WS-BAL-SRCH-IX).
008750     MOVE WS-BAL-HOLD-ROW TO WS-BAL-ENTRY (WS-BAL-NEXT-IX).
008760 2430-EXIT.
008770     EXIT.
008780******************************************************************
008790*    2500-SUMMARIZE-USER - ROLL THE SORTED BALANCE ROWS UP INTO
008800*    THE ONE-LINE SUMMARY FOR THIS SUBJECT.
008810******************************************************************
008820 2500-SUMMARIZE-USER.
008830*    RESET THE WHOLE COPIED EXSSUM FIELD SET TO ZERO FIRST - THIS
008840*    WORKING-STORAGE RECORD IS REUSED ACROSS SUBJECTS, SO NOTHING
008850*    MAY BE LEFT OVER FROM THE PREVIOUS USER'S ROLL-UP.
008860     MOVE WS-SEARCH-KEY TO EXS-SUM-USER-ID.
008870     MOVE ZERO TO EXS-SUM-OWED-TO-YOU.
008880     MOVE ZERO TO EXS-SUM-YOU-OWE.
008890     MOVE ZERO TO EXS-SUM-CNT-OWE-YOU.
008900     MOVE ZERO TO EXS-SUM-CNT-YOU-OWE.
008910     PERFORM 2510-SUMMARIZE-ONE-BALANCE
008920         THRU 2510-EXIT
008930         VARYING WS-BAL-IX FROM 1 BY 1
008940         UNTIL WS-BAL-IX > WS-BAL-CT.
008950*    OVERALL IS DELIBERATELY ROUNDED AGAIN HERE RATHER THAN JUST
008960*    SUBTRACTED STRAIGHT ACROSS - OWED-TO-YOU AND YOU-OWE ARE
008970*    EACH THE SUM OF ALREADY-ROUNDED BALANCE ROWS, SO THEIR
008980*    DIFFERENCE IS ALREADY AT TWO DECIMAL PLACES, BUT ROUTING IT
008990*    THROUGH 2900-ROUND2 KEEPS EVERY MONEY FIELD IN THIS PROGRAM
009000*    PASSING THROUGH THE SAME ROUNDING UTILITY, NO EXCEPTIONS.
009010     COMPUTE WS-R2-INPUT = EXS-SUM-OWED-TO-YOU - EXS-SUM-YOU-OWE.
009020     PERFORM 2900-ROUND2
009030         THRU 2900-EXIT.
009040     MOVE WS-R2-RESULT TO EXS-SUM-OVERALL.
009050 2500-EXIT.
009060     EXIT.
009070*    2510-SUMMARIZE-ONE-BALANCE - ONE BALANCE ROW FOLDED INTO THE
009080*    RUNNING TOTALS.  A POSITIVE EXS-BAL-AMOUNT MEANS THE
009090*    COUNTERPARTY OWES THE SUBJECT, SO IT ADDS TO OWED-TO-YOU; A
009100*    NEGATIVE ONE MEANS THE SUBJECT OWES THE COUNTERPARTY, SO ITS
009110*    ABSOLUTE VALUE ADDS TO YOU-OWE.  EXS-SUM-OVERALL ITSELF IS
009120*    NOT ACCUMULATED HERE - 2500 COMPUTES IT ONCE, AFTER THIS
009130*    LOOP FINISHES, AS THE NET OF THE TWO RUNNING TOTALS.
009140 2510-SUMMARIZE-ONE-BALANCE.
009150     IF EXS-BAL-AMOUNT (WS-BAL-IX) > ZERO
009160         ADD EXS-BAL-AMOUNT (WS-BAL-IX) TO EXS-SUM-OWED-TO-YOU
009170         ADD 1 TO EXS-SUM-CNT-OWE-YOU
009180     ELSE
009190         COMPUTE EXS-SUM-YOU-OWE =
009200             EXS-SUM-YOU-OWE - EXS-BAL-AMOUNT (WS-BAL-IX)
009210         ADD 1 TO EXS-SUM-CNT-YOU-OWE.
009220 2510-EXIT.
009230     EXIT.
009240******************************************************************
009250*    2600-PRINT-USER-HEADER - CONTROL-BREAK HEADER LINE FOR THE
009260*    SUBJECT NOW BEING REPORTED.
009270******************************************************************
009280 2600-PRINT-USER-HEADER.
009290     MOVE WS-SEARCH-KEY TO WS-UHL-USER-ID.
009300     MOVE WS-UT-USER-NAME (WS-USER-TBL-IX) TO WS-UHL-USER-NAME.
009310     WRITE FD-BALANCE-REPORT-LINE FROM WS-USER-HEADER-LINE
009320         AFTER ADVANCING 2 LINES.
009330 2600-EXIT.
009340     EXIT.
009350******************************************************************
009360*    2610-PRINT-ONE-DETAIL - ONE DETAIL LINE PER NONZERO
009370*    COUNTERPARTY, IN THE SORTED (LARGEST FIRST) ORDER.
009380******************************************************************
009390 2610-PRINT-ONE-DETAIL.
009400*    WS-SEARCH-KEY IS BORROWED HERE TO DRIVE 2150'S BINARY
009410*    SEARCH FOR THE COUNTERPARTY'S NAME - THE SUBJECT'S OWN ID
009420*    IS RESTORED BELOW BEFORE THIS PARAGRAPH EXITS.
009430     MOVE EXS-BAL-OTHER-ID (WS-BAL-IX) TO WS-SEARCH-KEY
009440                                          WS-DTL-OTHER-ID.
009450     PERFORM 2150-SEARCH-USER-TABLE
009460         THRU 2150-EXIT.
009470     MOVE WS-FOUND-USER-NAME TO WS-DTL-OTHER-NAME.
009480*    EXS-BAL-AMOUNT'S SIGN IS THE SOURCE OF TRUTH FOR WHICH WAY
009490*    THE DEBT RUNS - POSITIVE MEANS THE COUNTERPARTY OWES THE
009500*    SUBJECT, SO THE PRINTED AMOUNT IS THE FIELD AS-IS; NEGATIVE
009510*    MEANS THE SUBJECT OWES THE COUNTERPARTY, SO THE PRINTED
009520*    AMOUNT IS THE ABSOLUTE VALUE - THE REPORT NEVER SHOWS A
009530*    MINUS SIGN, THE DIRECTION LITERAL CARRIES THAT MEANING.
009540     IF EXS-BAL-AMOUNT (WS-BAL-IX) > ZERO
009550         MOVE EXS-BAL-AMOUNT (WS-BAL-IX) TO WS-DTL-AMOUNT
009560         MOVE "OWES YOU" TO WS-DTL-DIRECTION
009570     ELSE
009580         COMPUTE WS-DTL-AMOUNT = ZERO - EXS-BAL-AMOUNT (WS-BAL-IX)
009590         MOVE "YOU OWE" TO WS-DTL-DIRECTION.
009600     WRITE FD-BALANCE-REPORT-LINE FROM WS-DETAIL-LINE
009610         AFTER ADVANCING 1 LINE.
009620*    RESTORE THE SEARCH KEY TO THE SUBJECT FOR ANY SUBSEQUENT
009630*    ATTRIBUTION WORK THIS RUN (DEFENSIVE - NONE OCCURS TODAY).
009640     MOVE WS-UT-USER-ID (WS-USER-TBL-IX) TO WS-SEARCH-KEY.
009650 2610-EXIT.
009660     EXIT.
009670******************************************************************
009680*    2620-PRINT-USER-FOOTER - SUMMARY FOOTER LINE FOR THE
009690*    SUBJECT JUST REPORTED.
009700******************************************************************
009710*    STRAIGHT FIELD-FOR-FIELD MOVES - THE SUMMARY WORK AREA
009720*    FIELDS AND THE FOOTER LINE FIELDS ARE THE SAME PRECISION,
009730*    SO NO COMPUTE OR EDITING IS NEEDED BEYOND THE REPORT-ITEM
009740*    PICTURES ON WS-UFL-... THEMSELVES.
009750 2620-PRINT-USER-FOOTER.
009760     MOVE EXS-SUM-OWED-TO-YOU   TO WS-UFL-OWED-TO-YOU.
009770     MOVE EXS-SUM-YOU-OWE       TO WS-UFL-YOU-OWE.
009780     MOVE EXS-SUM-OVERALL       TO WS-UFL-OVERALL.
009790     MOVE EXS-SUM-CNT-OWE-YOU   TO WS-UFL-CNT-OWE-YOU.
009800     MOVE EXS-SUM-CNT-YOU-OWE   TO WS-UFL-CNT-YOU-OWE.
009810     WRITE FD-BALANCE-REPORT-LINE FROM WS-USER-FOOTER-LINE
009820         AFTER ADVANCING 1 LINE.
009830 2620-EXIT.
009840     EXIT.
009850******************************************************************
009860*    2700-PRINT-GRAND-TOTALS - END-OF-REPORT TOTALS, PULLED FROM
009870*    THE RUN CONTROL RECORD PLUS THIS PROGRAM'S OWN USER COUNT.
009880******************************************************************
009890*    WS-GRAND-USER-CT IS THIS PROGRAM'S OWN RUNNING COUNT
009900*    (INCREMENTED ONCE PER SUBJECT THAT MADE IT PAST 2200'S
009910*    ZERO-BALANCE CHECK); THE OTHER THREE FIGURES COME STRAIGHT
009920*    FROM THE RUN CONTROL RECORD EXS100 WROTE AND THIS PROGRAM
009930*    READ BACK IN 2000-INITIALIZE.
009940 2700-PRINT-GRAND-TOTALS.
009950     MOVE WS-GRAND-USER-CT            TO WS-GTL-USER-CT.
009960     MOVE EXS-CTL-EXP-PROCESSED-CT    TO WS-GTL-PROCESSED-CT.
009970     MOVE EXS-CTL-EXP-REJECTED-CT     TO WS-GTL-REJECTED-CT.
009980     MOVE EXS-CTL-SETTLED-AMT-TOTAL   TO WS-GTL-SETTLED-AMT.
009990     WRITE FD-BALANCE-REPORT-LINE FROM WS-GRAND-TOTAL-LINE-2
010000         AFTER ADVANCING 2 LINES.
010010     WRITE FD-BALANCE-REPORT-LINE FROM WS-GRAND-TOTAL-LINE-3
010020         AFTER ADVANCING 1 LINE.
010030 2700-EXIT.
010040     EXIT.
010050******************************************************************
010060*    2800-TERMINATE - CLOSE ALL FILES.
010070******************************************************************
010080*    ALL FOUR FILES CLOSE TOGETHER ON ONE CLOSE STATEMENT - NONE
010090*    OF THEM NEEDS A LOCK OR REWIND AT CLOSE TIME IN THIS SHOP'S
010100*    SEQUENTIAL-FILE CONVENTION.
010110 2800-TERMINATE.
010120     CLOSE USERS-FILE
010130           SETTLED-PARTS-FILE
010140           RUN-CTL-FILE
010150           BALANCE-REPORT-FILE.
010160 2800-EXIT.
010170     EXIT.
010180******************************************************************
010190*    2900-ROUND2 - DECIMAL UTILITY: ROUND WS-R2-INPUT TO
010200*    WS-R2-RESULT, HALF-UP, 2 DECIMAL PLACES.  SAME CONVENTION AS
010210*    EXS100'S 1900-ROUND2 - NO CALL CONVENTION EXISTS IN THIS
010220*    SHOP'S PROGRAMS, SO EACH JOB STEP CARRIES ITS OWN COPY.
010230******************************************************************
010240 2900-ROUND2.
010250     COMPUTE WS-R2-RESULT ROUNDED = WS-R2-INPUT.
010260 2900-EXIT.
010270     EXIT.
